000100*****************************************************************
000200* AMENDMENT HISTORY:
000300*****************************************************************
000400* RCN0005 - TMPSRK  - 14/03/1994 - RECON PHASE 1
000500*                     - INITIAL VERSION.
000600*-----------------------------------------------------------------
000700* RCN0029 - TMPRVD  - 09/06/2003 - RECON 2003 ENHANCEMENT REQ 118
000800*                     - ADDED RCN-MTCH-CONFIDENCE FOR FORWARD
000900*                       COMPATIBILITY WITH A FUTURE TOLERANCE-BAND
001000*                       MATCHER - ALWAYS 100.00 TODAY.
001100*-----------------------------------------------------------------
001200* RCN0058 - TMPARV  - 02/02/2015 - RECON 2014 RELEASE PHASE 2
001300*                     - CONVERTED THE THREE AMOUNT FIELDS TO
001400*                       COMP-3, CORPORATE STANDARD.
001500*****************************************************************
001600*
001700 05  RCN-MTCH-RECORD                  PIC X(0160).
001800*
001900*****************************************************************
002000* I-O FORMAT: RCN-MTCH-R
002100* FROM FILE RCNMATCH OF LIBRARY RCNLIB
002200* ONE ROW PER SUCCESSFUL EXACT MATCH - APPEND ORDER = BANK
002300* STATEMENT PROCESSING ORDER.
002400*****************************************************************
002500*
002600     05  RCN-MTCH-R  REDEFINES RCN-MTCH-RECORD.
002700         10  RCN-MTCH-SYSTEM-TRX-ID    PIC X(20).
002800         10  RCN-MTCH-SYSTEM-AMOUNT    PIC S9(13)V9(02) COMP-3.
002900*                                RAW (MAGNITUDE) SYSTEM AMOUNT
003000         10  RCN-MTCH-SYSTEM-TYPE      PIC X(06).
003100         10  RCN-MTCH-SYSTEM-TRANSACTION-TIME PIC X(19).
003200         10  RCN-MTCH-BANK-UNIQUE-IDENTIFIER PIC X(30).
003300         10  RCN-MTCH-BANK-AMOUNT      PIC S9(13)V9(02) COMP-3.
003400         10  RCN-MTCH-BANK-DATE        PIC 9(08).
003500         10  RCN-MTCH-BANK-NAME        PIC X(20).
003600         10  RCN-MTCH-DISCREPANCY      PIC S9(13)V9(02) COMP-3.
003700*                                ABS(NORMALIZED - BANK AMOUNT),
003800*                                ALWAYS ZERO UNDER EXACT MATCH
003900         10  RCN-MTCH-CONFIDENCE       PIC S9(03)V9(02).
004000*                                ALWAYS 100.00, EXACT MATCH ONLY
004100         10  FILLER                    PIC X(28).
