000100*****************************************************************
000200* AMENDMENT HISTORY:
000300*****************************************************************
000400* RCN0002 - TMPSRK  - 14/03/1994 - RECON PHASE 1
000500*                     - INITIAL VERSION. CONTROL CARD LAYOUT FOR
000600*                       THE NIGHTLY RECONCILIATION RUN - REPLACES
000700*                       THE OLD HARD-CODED DATE RANGE IN RCNMAIN.
000800*-----------------------------------------------------------------
000900* RCN0022 - TMPJZM  - 26/03/2000 - RECON ENHANCEMENT REQ 41722
001000*                     - EXTENDED RCN-CTL-BANK-FILE-NAME TO 8
001100*                       BYTES SO A LOGICAL FILE NAME CAN CARRY
001200*                       THE BANK CODE (E.G. BCA, MANDIRI).
001300*****************************************************************
001400*
001500*        I-O FORMAT: RCNCTLR  FROM FILE RCNCTL   OF LIBRARY COMLIB
001600*        ONE "R" CARD FOLLOWED BY ONE OR MORE "B" CARDS.
001700*
001800 01  RCN-CTL-RECORD.
001900     05  RCN-CTL-REC-TYPE             PIC X(01).
002000         88  RCN-CTL-IS-RANGE-CARD         VALUE "R".
002100         88  RCN-CTL-IS-BANK-CARD          VALUE "B".
002200     05  RCN-CTL-RANGE-CARD.
002300         10  RCN-CTL-START-DATE       PIC 9(08).
002400         10  RCN-CTL-END-DATE         PIC 9(08).
002500         10  RCN-CTL-SYS-FILE-NAME    PIC X(08).
002600         10  FILLER                   PIC X(33).
002700     05  RCN-CTL-BANK-CARD REDEFINES RCN-CTL-RANGE-CARD.
002800         10  RCN-CTL-BANK-FILE-NAME   PIC X(08).
002900         10  RCN-CTL-BANK-NAME        PIC X(20).
003000         10  FILLER                   PIC X(21).
