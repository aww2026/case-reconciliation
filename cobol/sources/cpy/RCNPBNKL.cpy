000100* HISTORY OF MODIFICATION:
000200* ================================================================
000300* TAG NAME DATE DESCRIPTION
000400* ----------------------------------------------------------------
000500* RCN0008 TMPSRK 14/03/1994 - RECON PHASE 1 - INITIAL VERSION.
000600* ----------------------------------------------------------------
000700* RCN0046 TMPJP6 11/08/2009 - RECON 2009 RELEASE - ADDED
000800*   WK-C-PBNK-BANK-NAME SO THE CALLER NO LONGER HAS TO RE-DERIVE
000900*   IT FROM THE FILE NAME.
001000* ----------------------------------------------------------------
001100* RCN0060 TMPARV 02/02/2015 - RECON 2014 RELEASE PHASE 2 - ADDED
001200*   WK-C-PBNK-FIRST-SW - THE POOLED OUTPUT FILE IS OPENED OUTPUT
001300*   ON THE FIRST BANK FILE OF THE RUN AND EXTEND ON EVERY BANK
001400*   FILE AFTER THAT - RCNMAIN SETS THIS SWITCH.
001500* ----------------------------------------------------------------
001600 01 WK-C-RCNPBNK.
001700     05 WK-C-PBNK-INPUT.
001800        10 WK-C-PBNK-START-DATE  PIC 9(08).
001900        10 WK-C-PBNK-END-DATE    PIC 9(08).
002000        10 WK-C-PBNK-FILE-NAME   PIC X(08).
002100        10 WK-C-PBNK-BANK-NAME   PIC X(20).
002200        10 WK-C-PBNK-FIRST-SW    PIC X(01).
002300           88 WK-C-PBNK-FIRST-FILE  VALUE "Y".
002400     05 WK-C-PBNK-OUTPUT.
002500        10 WK-C-PBNK-ERROR-CD    PIC X(07).
002600        10 WK-C-PBNK-ROW-COUNT   PIC 9(09).
002700        10 WK-C-PBNK-WARN-COUNT  PIC 9(05).
