000100*****************************************************************
000200* AMENDMENT HISTORY:
000300*****************************************************************
000400* RCN0006 - TMPSRK  - 14/03/1994 - RECON PHASE 1
000500*                     - INITIAL VERSION.
000600*-----------------------------------------------------------------
000700* RCN0030 - TMPRVD  - 09/06/2003 - RECON 2003 ENHANCEMENT REQ 118
000800*                     - ADDED RCN-SUMM-START-DATE/END-DATE SO THE
000900*                       REPORT HEADING NO LONGER REREADS THE
001000*                       CONTROL CARD.
001100*-----------------------------------------------------------------
001200* RCN0059 - TMPARV  - 02/02/2015 - RECON 2014 RELEASE PHASE 2
001300*                     - CONVERTED RCN-SUMM-TOTAL-DISCREPANCY TO
001400*                       COMP-3, CORPORATE STANDARD.
001500*****************************************************************
001600*
001700 05  RCN-SUMM-RECORD                  PIC X(0080).
001800*
001900*****************************************************************
002000* I-O FORMAT: RCN-SUMM-R
002100* ONE PER BATCH RUN - PASSED RCNMAIN TO RCNRPT VIA RCNRPTL,
002200* ALSO WRITTEN TO THE RCNSUMRY SEQUENTIAL LOG.
002300*****************************************************************
002400*
002500     05  RCN-SUMM-R  REDEFINES RCN-SUMM-RECORD.
002600         10  RCN-SUMM-TOTAL-SYSTEM-TRX PIC 9(09).
002700         10  RCN-SUMM-TOTAL-BANK-TRX   PIC 9(09).
002800         10  RCN-SUMM-MATCHED-COUNT    PIC 9(09).
002900         10  RCN-SUMM-UNMATCHED-COUNT  PIC 9(09).
003000         10  RCN-SUMM-TOTAL-DISCREPANCY PIC S9(13)V9(02) COMP-3.
003100         10  RCN-SUMM-RECON-RATE       PIC 9(03)V9(02).
003200         10  RCN-SUMM-START-DATE       PIC 9(08).
003300         10  RCN-SUMM-END-DATE         PIC 9(08).
003400         10  FILLER                    PIC X(15).
