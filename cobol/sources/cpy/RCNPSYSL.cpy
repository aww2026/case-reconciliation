000100* HISTORY OF MODIFICATION:
000200* ================================================================
000300* TAG NAME DATE DESCRIPTION
000400* ----------------------------------------------------------------
000500* RCN0007 TMPSRK 14/03/1994 - RECON PHASE 1 - INITIAL VERSION.
000600* ----------------------------------------------------------------
000700 01 WK-C-RCNPSYS.
000800     05 WK-C-PSYS-INPUT.
000900        10 WK-C-PSYS-START-DATE  PIC 9(08).
001000        10 WK-C-PSYS-END-DATE    PIC 9(08).
001100        10 WK-C-PSYS-FILE-NAME   PIC X(08).
001200     05 WK-C-PSYS-OUTPUT.
001300        10 WK-C-PSYS-ERROR-CD    PIC X(07).
001400        10 WK-C-PSYS-ROW-COUNT   PIC 9(09).
001500        10 WK-C-PSYS-WARN-COUNT  PIC 9(05).
