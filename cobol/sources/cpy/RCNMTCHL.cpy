000100* HISTORY OF MODIFICATION:
000200* ================================================================
000300* TAG NAME DATE DESCRIPTION
000400* ----------------------------------------------------------------
000500* RCN0009 TMPSRK 14/03/1994 - RECON PHASE 1 - INITIAL VERSION.
000600* ----------------------------------------------------------------
000700 01 WK-C-RCNMTCH.
000800     05 WK-C-MTCH-OUTPUT.
000900        10 WK-C-MTCH-ERROR-CD       PIC X(07).
001000        10 WK-C-MTCH-MATCHED-COUNT  PIC 9(09).
001100        10 WK-C-MTCH-UNSYS-COUNT    PIC 9(09).
001200        10 WK-C-MTCH-UNBNK-COUNT    PIC 9(09).
001300        10 WK-C-MTCH-TOT-DISCREP    PIC S9(13)V9(02) COMP-3.
