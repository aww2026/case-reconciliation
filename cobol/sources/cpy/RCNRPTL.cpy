000100* HISTORY OF MODIFICATION:
000200* ================================================================
000300* TAG NAME DATE DESCRIPTION
000400* ----------------------------------------------------------------
000500* RCN0010 TMPSRK 14/03/1994 - RECON PHASE 1 - INITIAL VERSION.
000600* ----------------------------------------------------------------
000700 01 WK-C-RCNRPT.
000800     05 WK-C-RPT-INPUT.
000900        10 WK-C-RPT-SUMMARY.
001000           COPY RCNSUMRY.
001100     05 WK-C-RPT-OUTPUT.
001200        10 WK-C-RPT-ERROR-CD     PIC X(07).
