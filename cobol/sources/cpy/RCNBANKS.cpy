000100*****************************************************************
000200* AMENDMENT HISTORY:
000300*****************************************************************
000400* RCN0004 - TMPSRK  - 14/03/1994 - RECON PHASE 1
000500*                     - INITIAL VERSION.
000600*-----------------------------------------------------------------
000700* RCN0019 - TMPFYM  - 02/11/1998 - Y2K PROGRAM
000800*                     - EXPANDED RCN-BANK-DATE FROM A 2-BYTE YEAR
000900*                       TO A 4-BYTE CENTURY-INCLUSIVE YEAR.
001000*-----------------------------------------------------------------
001100* RCN0028 - TMPRVD  - 09/06/2003 - RECON 2003 ENHANCEMENT REQ 118
001200*                     - ADDED RCN-BANK-ROW-STATUS, SAME REASON AS
001300*                       RCN0027 ON RCNSYSTX.
001400*-----------------------------------------------------------------
001500* RCN0052 - TMPARV  - 10/11/2014 - RECON 2014 RELEASE
001600*                     - WIDENED RCN-BANK-BANK-NAME FROM 10 TO 20
001700*                       BYTES - "MANDIRI" WAS TRUNCATING.
001800*-----------------------------------------------------------------
001900* RCN0057 - TMPARV  - 02/02/2015 - RECON 2014 RELEASE PHASE 2
002000*                     - CONVERTED RCN-BANK-AMOUNT TO COMP-3 TO
002100*                       MATCH THE CORPORATE AMOUNT FIELD STANDARD
002200*                       USED ON VTF2 AND TFSSPTL.
002300*****************************************************************
002400*
002500 05  RCN-BANK-RECORD                  PIC X(0120).
002600RCN0052*  05  RCN-BANK-RECORD              PIC X(0110).
002700RCN0004*  05  RCN-BANK-RECORD              PIC X(0100).
002800*
002900*****************************************************************
003000* I-O FORMAT: RCN-BANK-R
003100* FROM FILE RCWBKPL  OF LIBRARY RCNLIB
003200* BANK-STATEMENT WORK RECORD - ONE PER KEPT CSV DATA ROW,
003300* POOLED ACROSS ALL CONFIGURED BANK FILES.
003400*****************************************************************
003500*
003600     05  RCN-BANK-R  REDEFINES RCN-BANK-RECORD.
003700         10  RCN-BANK-UNIQUE-IDENTIFIER PIC X(30).
003800*                                BANK'S OWN TRX REFERENCE -
003900*                                NOT USED FOR MATCHING
004000         10  RCN-BANK-AMOUNT           PIC S9(13)V9(02) COMP-3.
004100*                                SIGNED - NEGATIVE = DEBIT,
004200*                                POSITIVE = CREDIT
004300         10  RCN-BANK-DATE             PIC 9(08).
004400*                                YYYYMMDD, DATE-ONLY ON INPUT
004500         10  RCN-BANK-DATE-R REDEFINES RCN-BANK-DATE.
004600             15  RCN-BANK-DT-YYYY          PIC 9(04).
004700             15  RCN-BANK-DT-MM            PIC 9(02).
004800             15  RCN-BANK-DT-DD            PIC 9(02).
004900         10  RCN-BANK-BANK-NAME        PIC X(20).
005000*                                BLANK/ABSENT TREATED AS
005100*                                "UNKNOWN" FOR GROUPING
005200         10  RCN-BANK-SOURCE-FILE      PIC X(08).
005300*                                LOGICAL FILE NAME FROM THE
005400*                                RCN-CTL-BANK-CARD THAT FED THIS
005500*                                ROW (RECORD-KEEPING ONLY)
005600         10  RCN-BANK-ROW-STATUS       PIC X(01).
005700             88  RCN-BANK-ROW-VALID        VALUE "V".
005800             88  RCN-BANK-ROW-INVALID      VALUE "I".
005900         10  RCN-BANK-SOURCE-LINE-NO   PIC 9(08)   COMP.
006000         10  FILLER                    PIC X(41).
