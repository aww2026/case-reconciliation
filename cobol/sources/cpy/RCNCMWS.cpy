000100*****************************************************************
000200* AMENDMENT HISTORY:
000300*****************************************************************
000400* RCN0001 - TMPSRK  - 14/03/1994 - RECON PHASE 1
000500*                     - INITIAL VERSION, COMMON WORK AREA FOR
000600*                       THE RECONCILIATION BATCH SUITE.
000700*-----------------------------------------------------------------
000800* RCN0014 - TMPFYM  - 02/11/1998 - Y2K PROGRAM
000900*                     - ADDED WK-C-CENTURY SO CALLING PROGRAMS
001000*                       STOP HARD-CODING "19" IN THE RUN-DATE
001100*                       BUILD-UP.
001200*-----------------------------------------------------------------
001300* RCN0031 - TMPRVD  - 09/06/2003 - RECON 2003 ENHANCEMENT REQ 118
001400*                     - ADDED WK-C-DUPLICATE-KEY CONDITION FOR THE
001500*                       LOOKUP-TABLE BUILD IN RCNMTCH.
001600*****************************************************************
001700*
001800*        FILE STATUS WORKING FIELD AND CONDITION NAMES -
001900*        COPY THIS MEMBER INTO EVERY PROGRAM THAT OPENS A
002000*        FILE ON THE RECON SUITE.
002100*
002200     05  WK-C-FILE-STATUS            PIC X(02).
002300         88  WK-C-SUCCESSFUL               VALUE "00".
002400         88  WK-C-DUPLICATE-READ           VALUE "02".
002500         88  WK-C-END-OF-FILE              VALUE "10".
002600         88  WK-C-DUPLICATE-KEY            VALUE "22".
002700         88  WK-C-RECORD-NOT-FOUND         VALUE "23".
002800         88  WK-C-BOUNDARY-VIOLATION       VALUE "30" "34".
002900*
003000*        RUN-DATE / RUN-TIME WORKING FIELDS
003100*
003200     05  WK-C-RUN-DATE.
003300         10  WK-C-CENTURY             PIC X(02) VALUE "19".
003400         10  WK-C-RUN-DATE-YMD        PIC 9(06).
003500     05  WK-C-RUN-DATE-R REDEFINES WK-C-RUN-DATE.
003600         10  WK-C-RUN-DATE-CCYY       PIC 9(04).
003700         10  WK-C-RUN-DATE-MM         PIC 9(02).
003800         10  WK-C-RUN-DATE-DD         PIC 9(02).
003900     05  WK-C-RUN-TIME                PIC 9(08).
004000*
004100*        GENERAL PURPOSE SWITCHES AND COUNTERS
004200*
004300     05  WK-C-EOF-SW                  PIC X(01).
004400         88  WK-C-EOF-YES                  VALUE "Y".
004500         88  WK-C-EOF-NO                   VALUE "N".
004600     05  WK-N-WARNING-COUNT           PIC S9(05)      COMP.
004700     05  WK-N-RECORD-COUNT            PIC S9(09)      COMP.
004800     05  FILLER                       PIC X(20).
