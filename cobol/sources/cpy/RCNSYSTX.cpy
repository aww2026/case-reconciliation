000100*****************************************************************
000200* AMENDMENT HISTORY:
000300*****************************************************************
000400* RCN0003 - TMPSRK  - 14/03/1994 - RECON PHASE 1
000500*                     - INITIAL VERSION.
000600*-----------------------------------------------------------------
000700* RCN0018 - TMPFYM  - 02/11/1998 - Y2K PROGRAM
000800*                     - EXPANDED RCN-SYTX-TT-YYYY FROM A 2-BYTE
000900*                       YEAR TO A 4-BYTE CENTURY-INCLUSIVE YEAR,
001000*                       SAME FOR RCN-SYTX-MATCH-DATE.
001100*-----------------------------------------------------------------
001200* RCN0027 - TMPRVD  - 09/06/2003 - RECON 2003 ENHANCEMENT REQ 118
001300*                     - ADDED RCN-SYTX-ROW-STATUS SO A BAD ROW
001400*                       CAN BE FLAGGED WITHOUT ABORTING THE READ
001500*                       LOOP IN RCNPSYS.
001600*-----------------------------------------------------------------
001700* RCN0045 - TMPJP6  - 11/08/2009 - RECON 2009 RELEASE
001800*                     - ADDED RCN-SYTX-SOURCE-LINE-NO FOR THE
001900*                       SKIPPED-ROW WARNING MESSAGE.
002000*-----------------------------------------------------------------
002100* RCN0056 - TMPARV  - 02/02/2015 - RECON 2014 RELEASE PHASE 2
002200*                     - CONVERTED RCN-SYTX-AMOUNT AND
002300*                       RCN-SYTX-NORMALIZED-AMOUNT TO COMP-3 TO
002400*                       MATCH THE CORPORATE AMOUNT FIELD STANDARD
002500*                       USED ON VTF2 AND TFSSPTL.
002600*****************************************************************
002700*
002800 05  RCN-SYTX-RECORD                  PIC X(0150).
002900RCN0003*  05  RCN-SYTX-RECORD               PIC X(0120).
003000*
003100*****************************************************************
003200* I-O FORMAT: RCN-SYTX-R
003300* FROM FILE RCWSYTX  OF LIBRARY RCNLIB
003400* SYSTEM-TRANSACTION WORK RECORD - ONE PER KEPT CSV DATA ROW
003500* FROM THE INTERNAL LEDGER EXTRACT.
003600*****************************************************************
003700*
003800     05  RCN-SYTX-R  REDEFINES RCN-SYTX-RECORD.
003900         10  RCN-SYTX-TRX-ID           PIC X(20).
004000*                                INTERNAL TRANSACTION ID
004100*                                E.G. "TRX20240110001", TRIMMED
004200         10  RCN-SYTX-AMOUNT           PIC S9(13)V9(02) COMP-3.
004300*                                MAGNITUDE ONLY - SIGN CARRIED
004400*                                SEPARATELY BY RCN-SYTX-TYPE
004500         10  RCN-SYTX-TYPE             PIC X(06).
004600             88  RCN-SYTX-IS-DEBIT          VALUE "DEBIT ".
004700             88  RCN-SYTX-IS-CREDIT         VALUE "CREDIT".
004800*                                UPPER-CASED ON INPUT
004900         10  RCN-SYTX-TRANSACTION-TIME PIC X(19).
005000*                                ISO-8601 "YYYY-MM-DDTHH:MM:SS"
005100*                                ON THE INCOMING CSV ROW
005200         10  RCN-SYTX-TT-R REDEFINES RCN-SYTX-TRANSACTION-TIME.
005300             15  RCN-SYTX-TT-DATE.
005400                 20  RCN-SYTX-TT-YYYY      PIC 9(04).
005500                 20  FILLER                PIC X(01).
005600                 20  RCN-SYTX-TT-MM        PIC 9(02).
005700                 20  FILLER                PIC X(01).
005800                 20  RCN-SYTX-TT-DD        PIC 9(02).
005900             15  FILLER                    PIC X(01).
006000             15  RCN-SYTX-TT-TIME.
006100                 20  RCN-SYTX-TT-HH        PIC 9(02).
006200                 20  FILLER                PIC X(01).
006300                 20  RCN-SYTX-TT-MN        PIC 9(02).
006400                 20  FILLER                PIC X(01).
006500                 20  RCN-SYTX-TT-SS        PIC 9(02).
006600         10  RCN-SYTX-NORMALIZED-AMOUNT PIC S9(13)V9(02) COMP-3.
006700*                                -AMOUNT WHEN TYPE IS DEBIT,
006800*                                ELSE AMOUNT UNCHANGED
006900         10  RCN-SYTX-MATCH-DATE       PIC 9(08).
007000*                                YYYYMMDD PORTION OF TT, USED AS
007100*                                PART OF THE LOOKUP-TABLE KEY
007200         10  RCN-SYTX-ROW-STATUS       PIC X(01).
007300             88  RCN-SYTX-ROW-VALID         VALUE "V".
007400             88  RCN-SYTX-ROW-INVALID       VALUE "I".
007500         10  RCN-SYTX-SOURCE-LINE-NO   PIC 9(08)   COMP.
007600         10  RCN-SYTX-INT-DATE         PIC 9(08).
007700*                                DATE RCNPSYS READ THE ROW
007800         10  FILLER                    PIC X(68).
