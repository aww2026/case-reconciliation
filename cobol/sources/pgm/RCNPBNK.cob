000100*************************
000200 IDENTIFICATION DIVISION.
000300*************************
000400 PROGRAM-ID.     RCNPBNK.
000500 AUTHOR.         TMPSRK.
000600 INSTALLATION.   RECON BATCH - CASH OPERATIONS.
000700 DATE-WRITTEN.   14 MAR 1994.
000800 DATE-COMPILED.
000900 SECURITY.       RECON BATCH SUITE - PRODUCTION LIBRARY RCNLIB.
001000*
001100*DESCRIPTION :  CALLED ROUTINE - READS ONE BANK STATEMENT CSV
001200*               FILE, VALIDATES THE HEADER ROW, PARSES AND
001300*               VALIDATES EACH DATA ROW, APPLIES THE RUN
001400*               DATE-RANGE FILTER AND APPENDS THE KEPT ROWS TO
001500*               THE POOLED RCWBKPL WORK FILE FOR RCNMTCH.
001600*               RCNMAIN CALLS THIS ROUTINE ONCE PER CONFIGURED
001700*               BANK FILE - WK-C-PBNK-FIRST-SW TELLS US WHETHER
001800*               TO OPEN THE POOL OUTPUT OR EXTEND IT.
001900*
002000*================================================================
002100* HISTORY OF MODIFICATION:
002200*================================================================
002300* RCN0012 - TMPSRK  - 14/03/1994 - RECON PHASE 1
002400*                     - INITIAL VERSION.
002500*----------------------------------------------------------------
002600* RCN0016 - TMPFYM  - 02/11/1998 - Y2K PROGRAM
002700*                     - EXPANDED RCN-BANK-DATE TO A 4-BYTE
002800*                       CENTURY-INCLUSIVE YEAR.
002900*----------------------------------------------------------------
003000* RCN0024 - TMPRVD  - 09/06/2003 - RECON 2003 ENHANCEMENT REQ 118
003100*                     - ADDED RCN-BANK-ROW-STATUS SO A BAD ROW
003200*                       CAN BE FLAGGED WITHOUT ABORTING THE READ
003300*                       LOOP.
003400*----------------------------------------------------------------
003500* RCN0048 - TMPJP6  - 11/08/2009 - RECON 2009 RELEASE
003600*                     - ADDED THE SOURCE LINE NUMBER TO THE
003700*                       SKIPPED-ROW WARNING MESSAGE.
003800*----------------------------------------------------------------
003900* RCN0054 - TMPARV  - 10/11/2014 - RECON 2014 RELEASE
004000*                     - ADDED WK-C-PBNK-FIRST-SW HANDLING SO THE
004100*                       POOL FILE IS OPENED OUTPUT ON BANK 1 OF
004200*                       THE RUN AND EXTEND ON EVERY BANK AFTER
004300*                       THAT - PREVIOUSLY RCNMAIN HAD TO DO THE
004400*                       FIRST-TIME OPEN ITSELF, WHICH WAS EASY
004500*                       TO FORGET WHEN ADDING A NEW BANK CARD.
004600*================================================================
004700*
004800 EJECT
004900**********************
005000 ENVIRONMENT DIVISION.
005100**********************
005200 CONFIGURATION SECTION.
005300 SOURCE-COMPUTER.  IBM-AS400.
005400 OBJECT-COMPUTER.  IBM-AS400.
005500 SPECIAL-NAMES.    UPSI-0 IS UPSI-SWITCH-0
005600                      ON  STATUS IS U0-ON
005700                      OFF STATUS IS U0-OFF.
005800
005900 INPUT-OUTPUT SECTION.
006000 FILE-CONTROL.
006100     SELECT RCWBKCSV ASSIGN TO RCWBKCSV
006200            ORGANIZATION      IS LINE SEQUENTIAL
006300            FILE STATUS       IS WK-C-FILE-STATUS.
006400*                                LOGICAL FILE NAME - RCNMAIN
006500*                                OVERRIDES THIS TO THE ACTUAL
006600*                                BANK FILE MEMBER BEFORE EACH
006700*                                CALL TO THIS ROUTINE.
006800
006900     SELECT RCWBKPL  ASSIGN TO RCWBKPL
007000            ORGANIZATION      IS SEQUENTIAL
007100            FILE STATUS       IS WK-C-FILE-STATUS.
007200
007300***************
007400 DATA DIVISION.
007500***************
007600 FILE SECTION.
007700**************
007800 FD  RCWBKCSV
007900     LABEL RECORDS ARE OMITTED
008000     RECORD CONTAINS 200 CHARACTERS
008100     DATA RECORD IS WS-C-RCWBKCSV.
008200 01  WS-C-RCWBKCSV                   PIC X(200).
008300
008400 FD  RCWBKPL
008500     LABEL RECORDS ARE OMITTED
008600     DATA RECORD IS WS-C-RCWBKPL.
008700 01  WS-C-RCWBKPL.
008800     COPY RCNBANKS.
008900
009000 WORKING-STORAGE SECTION.
009100*************************
009200 01  FILLER                          PIC X(24)        VALUE
009300     "** PROGRAM RCNPBNK **".
009400
009500* ------------------ PROGRAM WORKING STORAGE -------------------*
009600 01    WK-C-COMMON.
009700     COPY RCNCMWS.
009800
009900 01  WS-C-CSV-FIELDS.
010000     05  WS-F1-UNIQUEID              PIC X(40).
010100     05  WS-F2-AMOUNT                PIC X(20).
010200     05  WS-F3-DATE                  PIC X(15).
010300     05  WS-F4-BANKNAME              PIC X(20).
010400     05  WS-FIELD-TALLY               PIC 9(01)      COMP.
010500
010600 01  WS-C-AMOUNT-PARSE.
010700     05  WS-AMT-SIGN                 PIC X(01).
010800         88  WS-AMT-NEGATIVE              VALUE "-".
010900     05  WS-AMT-UNSIGNED              PIC X(20).
011000     05  WS-AMT-RAW-INT              PIC X(13).
011100     05  WS-AMT-RAW-DEC              PIC X(02).
011200     05  WS-AMT-TALLY                PIC 9(01)        COMP.
011300     05  WS-AMT-INT-R                PIC X(13)
011400                                      JUSTIFIED RIGHT.
011500     05  WS-AMT-BUILD.
011600         10  WS-AMT-BUILD-INT        PIC X(13).
011700         10  WS-AMT-BUILD-DEC        PIC X(02).
011800     05  WS-AMT-BUILD-NUM REDEFINES WS-AMT-BUILD
011900                                      PIC 9(13)V9(02).
012000
012100 01  WS-C-DATE-VALID-SW              PIC X(01).
012200     88  WS-DATE-FORMAT-OK                VALUE "Y".
012300     88  WS-DATE-FORMAT-BAD                VALUE "N".
012400
012500 01  WS-C-HEADER-LINE                PIC X(40)        VALUE
012600     "uniqueIdentifier,amount,date,bankName".
012700
012800 01  WS-C-FILES-OPEN-SW              PIC X(01)        VALUE "N".
012900     88  WS-BKCSV-OPEN                    VALUE "1" "Y".
013000     88  WS-FILES-BOTH-OPEN               VALUE "Y".
013100
013200*****************
013300 LINKAGE SECTION.
013400*****************
013500 COPY RCNPBNKL.
013600
013700 EJECT
013800********************************************
013900 PROCEDURE DIVISION USING WK-C-RCNPBNK.
014000********************************************
014100 MAIN-MODULE.
014200     PERFORM A000-PROCESS-CALLED-ROUTINE
014300        THRU A099-PROCESS-CALLED-ROUTINE-EX.
014400     PERFORM Z000-END-PROGRAM-ROUTINE
014500        THRU Z999-END-PROGRAM-ROUTINE-EX.
014600     GOBACK.
014700
014800*---------------------------------------------------------------*
014900 A000-PROCESS-CALLED-ROUTINE.
015000*---------------------------------------------------------------*
015100     MOVE SPACES             TO    WK-C-PBNK-ERROR-CD.
015200     MOVE ZERO                TO    WK-C-PBNK-ROW-COUNT
015300                                    WK-C-PBNK-WARN-COUNT.
015400
015500     OPEN INPUT  RCWBKCSV.
015600     IF  NOT WK-C-SUCCESSFUL
015700         DISPLAY "RCNPBNK - OPEN FILE ERROR - RCWBKCSV - "
015800                 WK-C-PBNK-FILE-NAME
015900         DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
016000         MOVE "SUP0016"       TO    WK-C-PBNK-ERROR-CD
016100         GO TO A099-PROCESS-CALLED-ROUTINE-EX.
016200     MOVE "1"                 TO    WS-C-FILES-OPEN-SW.
016300
016400     IF  WK-C-PBNK-FIRST-FILE
016500         OPEN OUTPUT RCWBKPL
016600     ELSE
016700         OPEN EXTEND RCWBKPL
016800     END-IF.
016900     IF  NOT WK-C-SUCCESSFUL
017000         DISPLAY "RCNPBNK - OPEN FILE ERROR - RCWBKPL"
017100         DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
017200         MOVE "COM0206"       TO    WK-C-PBNK-ERROR-CD
017300         GO TO A099-PROCESS-CALLED-ROUTINE-EX.
017400     SET WS-FILES-BOTH-OPEN   TO    TRUE.
017500
017600     PERFORM A010-VERIFY-HEADER THRU A010-VERIFY-HEADER-EX.
017700     IF  NOT WS-DATE-FORMAT-OK
017800         MOVE "SUP0099"       TO    WK-C-PBNK-ERROR-CD
017900         GO TO A099-PROCESS-CALLED-ROUTINE-EX.
018000
018100     MOVE "N"                 TO    WK-C-EOF-SW.
018200     PERFORM B100-READ-AND-VALIDATE THRU B199-READ-AND-VALIDATE-EX
018300         UNTIL WK-C-EOF-YES.
018400
018500 A099-PROCESS-CALLED-ROUTINE-EX.
018600     EXIT.
018700
018800*---------------------------------------------------------------*
018900 A010-VERIFY-HEADER.
019000*---------------------------------------------------------------*
019100*    THE HEADER ROW MUST MATCH EXACTLY - RCN0012 ORIGINAL RULE.
019200*    A BAD HEADER ONLY FAILS THIS ONE BANK FILE, NOT THE RUN -
019300*    RCN0024.
019400     SET WS-DATE-FORMAT-BAD       TO    TRUE.
019500     READ RCWBKCSV
019600         AT END
019700             DISPLAY "RCNPBNK - BANK FILE IS EMPTY - "
019800                     WK-C-PBNK-FILE-NAME
019900             GO TO A010-VERIFY-HEADER-EX.
020000     IF  WS-C-RCWBKCSV = WS-C-HEADER-LINE
020100         SET WS-DATE-FORMAT-OK    TO    TRUE
020200     ELSE
020300         DISPLAY "RCNPBNK - INVALID HEADER ROW - " WS-C-RCWBKCSV.
020400 A010-VERIFY-HEADER-EX.
020500     EXIT.
020600
020700*---------------------------------------------------------------*
020800 B100-READ-AND-VALIDATE.
020900*---------------------------------------------------------------*
021000     ADD 1                    TO    WK-N-RECORD-COUNT.
021100     READ RCWBKCSV
021200         AT END
021300             SET WK-C-EOF-YES  TO    TRUE
021400             GO TO B199-READ-AND-VALIDATE-EX.
021500
021600     INITIALIZE WS-C-RCWBKPL.
021700     SET RCN-BANK-ROW-VALID   TO    TRUE.
021800
021900     UNSTRING WS-C-RCWBKCSV DELIMITED BY ","
022000         INTO WS-F1-UNIQUEID WS-F2-AMOUNT WS-F3-DATE
022100              WS-F4-BANKNAME
022200         TALLYING IN WS-FIELD-TALLY.
022300
022400     IF  WS-FIELD-TALLY < 4
022500         SET RCN-BANK-ROW-INVALID TO TRUE
022600     ELSE
022700         PERFORM B120-PARSE-AMOUNT THRU B120-PARSE-AMOUNT-EX
022800         PERFORM B130-VALIDATE-DATE THRU B130-VALIDATE-DATE-EX
022900         PERFORM B140-MOVE-FIELDS   THRU B140-MOVE-FIELDS-EX
023000     END-IF.
023100
023200     IF  RCN-BANK-ROW-INVALID
023300         ADD 1                TO    WK-C-PBNK-WARN-COUNT
023400         DISPLAY "RCNPBNK - SKIPPED BAD ROW AT LINE "
023500                 WK-N-RECORD-COUNT " - " WS-C-RCWBKCSV
023600         GO TO B199-READ-AND-VALIDATE-EX.
023700
023800     PERFORM B160-APPLY-DATE-FILTER
023900         THRU B160-APPLY-DATE-FILTER-EX.
024000
024100 B199-READ-AND-VALIDATE-EX.
024200     EXIT.
024300
024400*---------------------------------------------------------------*
024500 B120-PARSE-AMOUNT.
024600*---------------------------------------------------------------*
024700*    BANK AMOUNT IS ALREADY SIGNED - A LEADING "-" MEANS DEBIT,
024800*    UNSIGNED OR "+" MEANS CREDIT.
024900     MOVE SPACES               TO    WS-AMT-SIGN WS-AMT-UNSIGNED
025000                                      WS-AMT-RAW-INT.
025100     MOVE "00"                 TO    WS-AMT-RAW-DEC.
025200     MOVE ZERO                 TO    WS-AMT-TALLY.
025300     IF  WS-F2-AMOUNT = SPACES
025400         SET RCN-BANK-ROW-INVALID TO TRUE
025500         GO TO B120-PARSE-AMOUNT-EX.
025600
025700     IF  WS-F2-AMOUNT(1:1) = "-"
025800         MOVE "-"              TO    WS-AMT-SIGN
025900         MOVE WS-F2-AMOUNT(2:19) TO  WS-AMT-UNSIGNED
026000     ELSE
026100         IF  WS-F2-AMOUNT(1:1) = "+"
026200             MOVE WS-F2-AMOUNT(2:19) TO WS-AMT-UNSIGNED
026300         ELSE
026400             MOVE WS-F2-AMOUNT TO    WS-AMT-UNSIGNED
026500         END-IF
026600     END-IF.
026700
026800     UNSTRING WS-AMT-UNSIGNED DELIMITED BY "."
026900         INTO WS-AMT-RAW-INT WS-AMT-RAW-DEC
027000         TALLYING IN WS-AMT-TALLY.
027100
027200     IF  WS-AMT-RAW-DEC = SPACES
027300         MOVE "00"             TO    WS-AMT-RAW-DEC
027400     END-IF.
027500     INSPECT WS-AMT-RAW-DEC REPLACING ALL SPACE BY "0".
027600
027700     MOVE WS-AMT-RAW-INT       TO    WS-AMT-INT-R.
027800     INSPECT WS-AMT-INT-R REPLACING LEADING SPACE BY "0".
027900
028000     IF  WS-AMT-INT-R NOT NUMERIC OR WS-AMT-RAW-DEC NOT NUMERIC
028100         SET RCN-BANK-ROW-INVALID TO TRUE
028200     ELSE
028300         MOVE WS-AMT-INT-R      TO    WS-AMT-BUILD-INT
028400         MOVE WS-AMT-RAW-DEC    TO    WS-AMT-BUILD-DEC
028500         IF  WS-AMT-NEGATIVE
028600             COMPUTE RCN-BANK-AMOUNT = ZERO - WS-AMT-BUILD-NUM
028700         ELSE
028800             MOVE WS-AMT-BUILD-NUM TO RCN-BANK-AMOUNT
028900         END-IF
029000     END-IF.
029100 B120-PARSE-AMOUNT-EX.
029200     EXIT.
029300
029400*---------------------------------------------------------------*
029500 B130-VALIDATE-DATE.
029600*---------------------------------------------------------------*
029700*    "YYYY-MM-DD" - POSITIONAL CHECK, NO CALENDAR-TABLE LOOKUP -
029800*    SAME REASONING AS RCNPSYS B140.
029900     IF  WS-F3-DATE(5:1) NOT = "-"  OR
030000         WS-F3-DATE(8:1) NOT = "-"
030100         SET RCN-BANK-ROW-INVALID TO TRUE
030200         GO TO B130-VALIDATE-DATE-EX.
030300
030400     IF  WS-F3-DATE(1:4) NOT NUMERIC  OR
030500         WS-F3-DATE(6:2) NOT NUMERIC  OR
030600         WS-F3-DATE(9:2) NOT NUMERIC
030700         SET RCN-BANK-ROW-INVALID TO TRUE
030800     ELSE
030900         MOVE WS-F3-DATE(1:4)  TO    RCN-BANK-DT-YYYY
031000         MOVE WS-F3-DATE(6:2)  TO    RCN-BANK-DT-MM
031100         MOVE WS-F3-DATE(9:2)  TO    RCN-BANK-DT-DD
031200     END-IF.
031300 B130-VALIDATE-DATE-EX.
031400     EXIT.
031500
031600*---------------------------------------------------------------*
031700 B140-MOVE-FIELDS.
031800*---------------------------------------------------------------*
031900     MOVE WS-F1-UNIQUEID(1:30) TO    RCN-BANK-UNIQUE-IDENTIFIER.
032000     MOVE WK-C-PBNK-FILE-NAME  TO    RCN-BANK-SOURCE-FILE.
032100     IF  WS-F4-BANKNAME = SPACES
032200         MOVE "Unknown"        TO    RCN-BANK-BANK-NAME
032300     ELSE
032400         MOVE WS-F4-BANKNAME   TO    RCN-BANK-BANK-NAME
032500     END-IF.
032600 B140-MOVE-FIELDS-EX.
032700     EXIT.
032800
032900*---------------------------------------------------------------*
033000 B160-APPLY-DATE-FILTER.
033100*---------------------------------------------------------------*
033200     IF  RCN-BANK-DATE >= WK-C-PBNK-START-DATE AND
033300         RCN-BANK-DATE <= WK-C-PBNK-END-DATE
033400         MOVE WK-N-RECORD-COUNT TO RCN-BANK-SOURCE-LINE-NO
033500         WRITE WS-C-RCWBKPL
033600         ADD 1                  TO WK-C-PBNK-ROW-COUNT
033700     END-IF.
033800 B160-APPLY-DATE-FILTER-EX.
033900     EXIT.
034000
034100*---------------------------------------------------------------*
034200*                   PROGRAM SUBROUTINE                          *
034300*---------------------------------------------------------------*
034400 Z000-END-PROGRAM-ROUTINE.
034500     IF  WS-BKCSV-OPEN
034600         CLOSE RCWBKCSV
034700     END-IF.
034800     IF  WS-FILES-BOTH-OPEN
034900         CLOSE RCWBKPL
035000     END-IF.
035100
035200 Z999-END-PROGRAM-ROUTINE-EX.
035300     EXIT.
035400
035500******************************************************************
035600************** END OF PROGRAM SOURCE -  RCNPBNK ***************
035700******************************************************************
