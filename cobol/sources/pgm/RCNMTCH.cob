000100*************************
000200 IDENTIFICATION DIVISION.
000300*************************
000400 PROGRAM-ID.     RCNMTCH.
000500 AUTHOR.         TMPSRK.
000600 INSTALLATION.   RECON BATCH - CASH OPERATIONS.
000700 DATE-WRITTEN.   15 MAR 1994.
000800 DATE-COMPILED.
000900 SECURITY.       RECON BATCH SUITE - PRODUCTION LIBRARY RCNLIB.
001000*
001100*DESCRIPTION :  CALLED ROUTINE - EXACT-MATCH RECONCILIATION.
001200*               BUILDS AN INDEXED LOOKUP KEYED BY NORMALIZED
001300*               AMOUNT + DATE FROM THE FILTERED SYSTEM
001400*               TRANSACTIONS (RCWSYTX), THEN SCANS THE POOLED
001500*               BANK STATEMENTS (RCWBKPL) AGAINST IT. A HIT
001600*               WRITES A MATCHED-PAIR AND REMOVES THE KEY FROM
001700*               THE LOOKUP; A MISS GOES TO THE UNMATCHED-BANK
001800*               FILE. WHATEVER IS LEFT IN THE LOOKUP WHEN THE
001900*               BANK FILE IS EXHAUSTED IS UNMATCHED-SYSTEM.
002000*
002100*================================================================
002200* HISTORY OF MODIFICATION:
002300*================================================================
002400* RCN0013 - TMPSRK  - 15/03/1994 - RECON PHASE 1
002500*                     - INITIAL VERSION.
002600*----------------------------------------------------------------
002700* RCN0017 - TMPFYM  - 02/11/1998 - Y2K PROGRAM
002800*                     - RCN-SYKY-KEY-DATE NOW CARRIES A 4-BYTE
002900*                       CENTURY-INCLUSIVE YEAR, SAME AS RCWSYTX
003000*                       AND RCWBKPL.
003100*----------------------------------------------------------------
003200* RCN0025 - TMPRVD  - 09/06/2003 - RECON 2003 ENHANCEMENT REQ 118
003300*                     - ADDED RCN-MTCH-DISCREPANCY AND
003400*                       RCN-MTCH-CONFIDENCE TO THE MATCHED-PAIR
003500*                       WRITE - FORWARD COMPATIBILITY WITH A
003600*                       FUTURE TOLERANCE-BAND MATCHER.
003700*----------------------------------------------------------------
003800* RCN0038 - TMPRVD  - 14/01/2005 - RECON 2005 RELEASE
003900*                     - UNMATCHED-BANK NOW WRITTEN TO AN INDEXED
004000*                       FILE KEYED BY BANK NAME (WITH DUPLICATES)
004100*                       SO RCNRPT CAN CONTROL-BREAK BY BANK
004200*                       WITHOUT A SORT STEP.
004300*----------------------------------------------------------------
004400* RCN0049 - TMPJP6  - 11/08/2009 - RECON 2009 RELEASE
004500*                     - TOTAL-DISCREPANCY NOW ACCUMULATED HERE
004600*                       AND RETURNED TO THE CALLER INSTEAD OF
004700*                       RCNRPT RE-SUMMING THE MATCH FILE.
004710*----------------------------------------------------------------
004720* RCN0054 - TMPARV  - 22/07/2011 - RECON 2011 RELEASE REQ 204
004730*                     - A SYSTEM ROW LOSING THE "KEEP FIRST
004740*                       OCCURRENCE" TIE IN B100-BUILD-LOOKUP-
004750*                       TABLE NOW GOES OUT TO RCNUSYS AS
004760*                       UNMATCHED-SYSTEM VIA NEW PARA B110
004770*                       INSTEAD OF BEING DROPPED ON THE FLOOR.
004800*================================================================
004900*
005000 EJECT
005100**********************
005200 ENVIRONMENT DIVISION.
005300**********************
005400 CONFIGURATION SECTION.
005500 SOURCE-COMPUTER.  IBM-AS400.
005600 OBJECT-COMPUTER.  IBM-AS400.
005700 SPECIAL-NAMES.    UPSI-0 IS UPSI-SWITCH-0
005800                      ON  STATUS IS U0-ON
005900                      OFF STATUS IS U0-OFF.
006000
006100 INPUT-OUTPUT SECTION.
006200 FILE-CONTROL.
006300     SELECT RCWSYTX  ASSIGN TO RCWSYTX
006400            ORGANIZATION      IS SEQUENTIAL
006500            FILE STATUS       IS WK-C-FILE-STATUS.
006600
006700     SELECT RCWBKPL  ASSIGN TO RCWBKPL
006800            ORGANIZATION      IS SEQUENTIAL
006900            FILE STATUS       IS WK-C-FILE-STATUS.
007000
007100     SELECT RCWSYKY  ASSIGN TO RCWSYKY
007200            ORGANIZATION      IS INDEXED
007300            ACCESS MODE       IS DYNAMIC
007400            RECORD KEY        IS RCN-SYKY-KEY
007500            FILE STATUS       IS WK-C-FILE-STATUS.
007600*                                THE LOOKUP TABLE - ONE RECORD
007700*                                PER ELIGIBLE SYSTEM TRANSACTION,
007800*                                KEYED BY (NORMALIZED-AMOUNT,
007900*                                MATCH-DATE). CLEARED BY THE JCL
008000*                                AHEAD OF THIS STEP.
008100
008200     SELECT RCNMATCH ASSIGN TO RCNMATCH
008300            ORGANIZATION      IS SEQUENTIAL
008400            FILE STATUS       IS WK-C-FILE-STATUS.
008500
008600     SELECT RCNUSYS  ASSIGN TO RCNUSYS
008700            ORGANIZATION      IS SEQUENTIAL
008800            FILE STATUS       IS WK-C-FILE-STATUS.
008900
009000     SELECT RCNUBNK  ASSIGN TO RCNUBNK
009100            ORGANIZATION      IS INDEXED
009200            ACCESS MODE       IS DYNAMIC
009300            RECORD KEY        IS RCN-UBNK-BANK-NAME
009400               WITH DUPLICATES
009500            FILE STATUS       IS WK-C-FILE-STATUS.
009600*                                DUPLICATES ALLOWED ON THE KEY
009700*                                SO RCNRPT CAN READ THIS FILE IN
009800*                                BANK-NAME SEQUENCE FOR THE
009900*                                CONTROL BREAK - NO SORT STEP.
010000
010100***************
010200 DATA DIVISION.
010300***************
010400 FILE SECTION.
010500**************
010600 FD  RCWSYTX
010700     LABEL RECORDS ARE OMITTED
010800     DATA RECORD IS WS-C-RCWSYTX.
010900 01  WS-C-RCWSYTX.
011000     COPY RCNSYSTX.
011100
011200 FD  RCWBKPL
011300     LABEL RECORDS ARE OMITTED
011400     DATA RECORD IS WS-C-RCWBKPL.
011500 01  WS-C-RCWBKPL.
011600     COPY RCNBANKS.
011700
011800 FD  RCWSYKY
011900     LABEL RECORDS ARE OMITTED
012000     DATA RECORD IS WS-C-RCWSYKY.
012100 01  WS-C-RCWSYKY.
012200     05  RCN-SYKY-KEY.
012300         10  RCN-SYKY-KEY-AMOUNT     PIC S9(13)V9(02) COMP-3.
012400         10  RCN-SYKY-KEY-DATE       PIC 9(08).
012500     05  RCN-SYKY-PAYLOAD            PIC X(150).
012600*                                THE FULL RCN-SYTX-RECORD FOR
012700*                                THE SYSTEM TRANSACTION THAT
012800*                                OWNS THIS KEY - CARRIED ALONG
012900*                                SO A MATCH OR A DRAINED RECORD
013000*                                CAN REBUILD THE ORIGINAL ROW
013100*                                WITHOUT A SECOND LOOKUP.
013200     05  RCN-SYKY-PAYLOAD-R REDEFINES RCN-SYKY-PAYLOAD.
013300         COPY RCNSYSTX REPLACING ==RCN-SYTX== BY ==RCN-PSYK==.
013400
013500 FD  RCNMATCH
013600     LABEL RECORDS ARE OMITTED
013700     DATA RECORD IS WS-C-RCNMATCH.
013800 01  WS-C-RCNMATCH.
013900     COPY RCNMATCH.
014000
014100 FD  RCNUSYS
014200     LABEL RECORDS ARE OMITTED
014300     DATA RECORD IS WS-C-RCNUSYS.
014400 01  WS-C-RCNUSYS.
014500     COPY RCNSYSTX REPLACING ==RCN-SYTX== BY ==RCN-UOUT==.
014600
014700 FD  RCNUBNK
014800     LABEL RECORDS ARE OMITTED
014900     DATA RECORD IS WS-C-RCNUBNK.
015000 01  WS-C-RCNUBNK.
015100     COPY RCNBANKS REPLACING ==RCN-BANK== BY ==RCN-UBNK==.
015200
015300 WORKING-STORAGE SECTION.
015400*************************
015500 01  FILLER                          PIC X(24)        VALUE
015600     "** PROGRAM RCNMTCH **".
015700
015800* ------------------ PROGRAM WORKING STORAGE -------------------*
015900 01    WK-C-COMMON.
016000     COPY RCNCMWS.
016100
016200 01  WS-C-SYKY-EOF-SW                PIC X(01)        VALUE "N".
016300     88  WS-SYKY-EOF-YES                  VALUE "Y".
016400     88  WS-SYKY-EOF-NO                   VALUE "N".
016500
016600*****************
016700 LINKAGE SECTION.
016800*****************
016900 COPY RCNMTCHL.
017000
017100 EJECT
017200********************************************
017300 PROCEDURE DIVISION USING WK-C-RCNMTCH.
017400********************************************
017500 MAIN-MODULE.
017600     PERFORM A000-PROCESS-CALLED-ROUTINE
017700        THRU A099-PROCESS-CALLED-ROUTINE-EX.
017800     PERFORM Z000-END-PROGRAM-ROUTINE
017900        THRU Z999-END-PROGRAM-ROUTINE-EX.
018000     GOBACK.
018100
018200*---------------------------------------------------------------*
018300 A000-PROCESS-CALLED-ROUTINE.
018400*---------------------------------------------------------------*
018500     MOVE SPACES              TO    WK-C-MTCH-ERROR-CD.
018600     MOVE ZERO                 TO    WK-C-MTCH-MATCHED-COUNT
018700                                     WK-C-MTCH-UNSYS-COUNT
018800                                     WK-C-MTCH-UNBNK-COUNT
018900                                     WK-C-MTCH-TOT-DISCREP.
019000
019100     OPEN INPUT  RCWSYTX.
019200     OPEN OUTPUT RCWSYKY.
019300     OPEN INPUT  RCWBKPL.
019400     OPEN OUTPUT RCNMATCH.
019500     OPEN OUTPUT RCNUSYS.
019600     OPEN OUTPUT RCNUBNK.
019700     IF  NOT WK-C-SUCCESSFUL
019800         DISPLAY "RCNMTCH - OPEN FILE ERROR"
019900         DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
020000         MOVE "COM0206"        TO    WK-C-MTCH-ERROR-CD
020100         GO TO A099-PROCESS-CALLED-ROUTINE-EX.
020200
020300     PERFORM B100-BUILD-LOOKUP-TABLE
020400         THRU B199-BUILD-LOOKUP-TABLE-EX
020500         UNTIL WK-C-EOF-YES.
020600
020700     CLOSE RCWSYKY.
020800     OPEN I-O RCWSYKY.
020900     IF  NOT WK-C-SUCCESSFUL
021000         DISPLAY "RCNMTCH - REOPEN I-O ERROR - RCWSYKY"
021100         DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
021200         MOVE "COM0206"        TO    WK-C-MTCH-ERROR-CD
021300         GO TO A099-PROCESS-CALLED-ROUTINE-EX.
021400
021500     MOVE "N"                  TO    WK-C-EOF-SW.
021600     PERFORM C100-SCAN-BANK-STATEMENTS
021700         THRU C199-SCAN-BANK-STATEMENTS-EX
021800         UNTIL WK-C-EOF-YES.
021900
022000*    THE RANDOM KEYED READS IN C100 LEAVE RCWSYKY POSITIONED AT
022100*    WHATEVER KEY WAS LAST LOOKED UP - NOT AT THE FRONT OF THE
022200*    KEY SEQUENCE. REPOSITION BEFORE DRAINING OR THE NEXT-RECORD
022300*    READS BELOW WOULD SKIP ANY UNMATCHED KEY LOWER THAN THAT.
022400     MOVE LOW-VALUES            TO    WS-C-RCWSYKY.
022500     START RCWSYKY KEY >= RCN-SYKY-KEY.
022600     IF  NOT WK-C-SUCCESSFUL
022700         SET WS-SYKY-EOF-YES   TO    TRUE
022800     END-IF.
022900
023000     PERFORM D100-DRAIN-LOOKUP-TABLE
023100         THRU D199-DRAIN-LOOKUP-TABLE-EX
023200         UNTIL WS-SYKY-EOF-YES.
023300
023400 A099-PROCESS-CALLED-ROUTINE-EX.
023500     EXIT.
023600
023700*---------------------------------------------------------------*
023800 B100-BUILD-LOOKUP-TABLE.
023900*---------------------------------------------------------------*
024000*    "KEEP FIRST OCCURRENCE" RULE - RCN0013. A DUPLICATE KEY ON
024100*    THE WRITE BELOW MEANS A LATER SYSTEM ROW SHARES THE SAME
024200*    (NORMALIZED-AMOUNT, MATCH-DATE) AS ONE ALREADY IN THE
024300*    TABLE - IT LOSES THE TIE AND GOES OUT TO RCNUSYS AS
024320*    UNMATCHED-SYSTEM RIGHT HERE, RCN0054, SINCE IT NEVER
024340*    GOES INTO THE LOOKUP FILE FOR D100 TO FIND LATER.
024500     READ RCWSYTX
024600         AT END
024700             SET WK-C-EOF-YES   TO    TRUE
024800             GO TO B199-BUILD-LOOKUP-TABLE-EX.
024900
025000     MOVE RCN-SYTX-NORMALIZED-AMOUNT TO RCN-SYKY-KEY-AMOUNT.
025100     MOVE RCN-SYTX-MATCH-DATE        TO RCN-SYKY-KEY-DATE.
025200     MOVE RCN-SYTX-RECORD             TO RCN-SYKY-PAYLOAD.
025300     WRITE WS-C-RCWSYKY.
025400     IF  WK-C-SUCCESSFUL
025500         CONTINUE
025600     ELSE
025700         IF  WK-C-DUPLICATE-KEY
025720             PERFORM B110-WRITE-DUPLICATE-AS-UNMATCHED
025740                 THRU B119-WRITE-DUPLICATE-AS-UNMATCHED-EX
025760         ELSE
025780             DISPLAY "RCNMTCH - WRITE ERROR - RCWSYKY"
025790             DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
026000         END-IF
026100     END-IF.
026200 B199-BUILD-LOOKUP-TABLE-EX.
026300     EXIT.
026301
026302*---------------------------------------------------------------*
026303 B110-WRITE-DUPLICATE-AS-UNMATCHED.
026304*---------------------------------------------------------------*
026305*    RCN0054 - THE ROW THAT LOST THE FIRST-OCCURRENCE TIE ABOVE
026306*    GOES OUT AS UNMATCHED-SYSTEM HERE - SAME OUTPUT SHAPE AS
026307*    D100-DRAIN-LOOKUP-TABLE USES FOR THE RECORDS STILL IN THE
026308*    TABLE ONCE THE BANK FILE IS EXHAUSTED.
026309     MOVE RCN-SYTX-RECORD       TO    RCN-UOUT-RECORD.
026310     WRITE WS-C-RCNUSYS.
026311     IF  NOT WK-C-SUCCESSFUL
026312         DISPLAY "RCNMTCH - WRITE ERROR - RCNUSYS"
026313         DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
026314     END-IF.
026315     ADD 1                      TO    WK-C-MTCH-UNSYS-COUNT.
026316 B119-WRITE-DUPLICATE-AS-UNMATCHED-EX.
026317     EXIT.
026400
026500*---------------------------------------------------------------*
026600 C100-SCAN-BANK-STATEMENTS.
026700*---------------------------------------------------------------*
026800     READ RCWBKPL
026900         AT END
027000             SET WK-C-EOF-YES   TO    TRUE
027100             GO TO C199-SCAN-BANK-STATEMENTS-EX.
027200
027300     MOVE RCN-BANK-AMOUNT       TO    RCN-SYKY-KEY-AMOUNT.
027400     MOVE RCN-BANK-DATE         TO    RCN-SYKY-KEY-DATE.
027500     READ RCWSYKY
027600         KEY IS RCN-SYKY-KEY
027700         INVALID KEY
027800             PERFORM C130-WRITE-UNMATCHED-BANK
027900                 THRU C139-WRITE-UNMATCHED-BANK-EX
028000             GO TO C199-SCAN-BANK-STATEMENTS-EX.
028100
028200     PERFORM C150-WRITE-MATCHED-PAIR
028300         THRU C159-WRITE-MATCHED-PAIR-EX.
028400     DELETE RCWSYKY RECORD.
028500     ADD 1                      TO    WK-C-MTCH-MATCHED-COUNT.
028600 C199-SCAN-BANK-STATEMENTS-EX.
028700     EXIT.
028800
028900*---------------------------------------------------------------*
029000 C130-WRITE-UNMATCHED-BANK.
029100*---------------------------------------------------------------*
029200*    "UNKNOWN" SUBSTITUTION ALREADY APPLIED BY RCNPBNK B140, SO
029300*    RCN-BANK-BANK-NAME IS NEVER BLANK HERE.
029400     MOVE RCN-BANK-R            TO    RCN-UBNK-R.
029500     WRITE WS-C-RCNUBNK.
029600     IF  NOT WK-C-SUCCESSFUL
029700         DISPLAY "RCNMTCH - WRITE ERROR - RCNUBNK"
029800         DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
029900     END-IF.
030000     ADD 1                      TO    WK-C-MTCH-UNBNK-COUNT.
030100 C139-WRITE-UNMATCHED-BANK-EX.
030200     EXIT.
030300
030400*---------------------------------------------------------------*
030500 C150-WRITE-MATCHED-PAIR.
030600*---------------------------------------------------------------*
030700     MOVE RCN-PSYK-TRX-ID              TO RCN-MTCH-SYSTEM-TRX-ID.
030800     MOVE RCN-PSYK-AMOUNT               TO RCN-MTCH-SYSTEM-AMOUNT.
030900     MOVE RCN-PSYK-TYPE                 TO RCN-MTCH-SYSTEM-TYPE.
031000     MOVE RCN-PSYK-TRANSACTION-TIME     TO
031100         RCN-MTCH-SYSTEM-TRANSACTION-TIME.
031200     MOVE RCN-BANK-UNIQUE-IDENTIFIER    TO
031300         RCN-MTCH-BANK-UNIQUE-IDENTIFIER.
031400     MOVE RCN-BANK-AMOUNT               TO RCN-MTCH-BANK-AMOUNT.
031500     MOVE RCN-BANK-DATE                 TO RCN-MTCH-BANK-DATE.
031600     MOVE RCN-BANK-BANK-NAME            TO RCN-MTCH-BANK-NAME.
031700
031800     COMPUTE RCN-MTCH-DISCREPANCY =
031900         RCN-PSYK-NORMALIZED-AMOUNT - RCN-BANK-AMOUNT.
032000     IF  RCN-MTCH-DISCREPANCY < ZERO
032100         COMPUTE RCN-MTCH-DISCREPANCY =
032200             ZERO - RCN-MTCH-DISCREPANCY
032300     END-IF.
032400RCN0025*  DISCREPANCY IS ALWAYS ZERO UNDER EXACT MATCH - THE
032500RCN0025*  ARITHMETIC IS KEPT HERE FOR A FUTURE TOLERANCE MATCHER.
032600     MOVE 100.00                        TO RCN-MTCH-CONFIDENCE.
032700
032800     ADD RCN-MTCH-DISCREPANCY  TO    WK-C-MTCH-TOT-DISCREP.
032900     WRITE WS-C-RCNMATCH.
033000     IF  NOT WK-C-SUCCESSFUL
033100         DISPLAY "RCNMTCH - WRITE ERROR - RCNMATCH"
033200         DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
033300     END-IF.
033400 C159-WRITE-MATCHED-PAIR-EX.
033500     EXIT.
033600
033700*---------------------------------------------------------------*
033800 D100-DRAIN-LOOKUP-TABLE.
033900*---------------------------------------------------------------*
034000*    WHATEVER IS STILL IN THE TABLE ONCE EVERY BANK ROW HAS BEEN
034100*    SCANNED WAS NEVER MATCHED - RCN0013. A ROW THAT LOST THE
034200*    "FIRST OCCURRENCE" TIE IN B100 IS NOT SEEN HERE - IT WAS
034300*    NEVER INSERTED, AND B110 ALREADY WROTE IT TO RCNUSYS.
034400     IF  WS-SYKY-EOF-NO
034500         READ RCWSYKY NEXT RECORD
034600             AT END
034700                 SET WS-SYKY-EOF-YES TO TRUE
034800                 GO TO D199-DRAIN-LOOKUP-TABLE-EX
034900         END-READ
035000     END-IF.
035100
035200     MOVE RCN-PSYK-RECORD       TO    RCN-UOUT-RECORD.
035300     WRITE WS-C-RCNUSYS.
035400     IF  NOT WK-C-SUCCESSFUL
035500         DISPLAY "RCNMTCH - WRITE ERROR - RCNUSYS"
035600         DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
035700     END-IF.
035800     ADD 1                      TO    WK-C-MTCH-UNSYS-COUNT.
035900 D199-DRAIN-LOOKUP-TABLE-EX.
036000     EXIT.
036100
036200*---------------------------------------------------------------*
036300*                   PROGRAM SUBROUTINE                          *
036400*---------------------------------------------------------------*
036500 Z000-END-PROGRAM-ROUTINE.
036600     CLOSE RCWSYTX RCWBKPL RCWSYKY RCNMATCH RCNUSYS RCNUBNK.
036700
036800 Z999-END-PROGRAM-ROUTINE-EX.
036900     EXIT.
037000
037100******************************************************************
037200************** END OF PROGRAM SOURCE -  RCNMTCH ***************
037300******************************************************************
