000100*************************
000200 IDENTIFICATION DIVISION.
000300*************************
000400 PROGRAM-ID.     RCNMAIN.
000500 AUTHOR.         TMPSRK.
000600 INSTALLATION.   RECON BATCH - CASH OPERATIONS.
000700 DATE-WRITTEN.   17 MAR 1994.
000800 DATE-COMPILED.
000900 SECURITY.       RECON BATCH SUITE - PRODUCTION LIBRARY RCNLIB.
001000*
001100*DESCRIPTION :  NIGHTLY RECONCILIATION BATCH DRIVER. READS THE
001200*               RCNCTL CONTROL CARD FILE (ONE "R" RANGE CARD,
001300*               ONE OR MORE "B" BANK-FILE CARDS), CALLS RCNPSYS
001400*               ONCE TO PARSE THE SYSTEM LEDGER EXTRACT, CALLS
001500*               RCNPBNK ONCE PER BANK CARD TO PARSE AND POOL
001600*               EACH BANK STATEMENT FILE, CALLS RCNMTCH ONCE TO
001700*               RUN THE EXACT-MATCH RECONCILIATION, BUILDS THE
001800*               RECONCILIATION-SUMMARY RECORD AND CALLS RCNRPT
001900*               TO PRINT THE SUMMARY REPORT.
002000*
002100*================================================================
002200* HISTORY OF MODIFICATION:
002300*================================================================
002400* RCN0001 - TMPSRK  - 17/03/1994 - RECON PHASE 1
002500*                     - INITIAL VERSION.
002600*----------------------------------------------------------------
002700* RCN0020 - TMPFYM  - 02/11/1998 - Y2K PROGRAM
002800*                     - WS-DATE-CEN HARD-CODED "19" REPLACED BY
002900*                       A 4-BYTE CENTURY-INCLUSIVE RUN DATE -
003000*                       SEE RCNCMWS.
003100*----------------------------------------------------------------
003200* RCN0031 - TMPRVD  - 09/06/2003 - RECON 2003 ENHANCEMENT REQ 118
003300*                     - RECONCILIATION RATE NOW COMPUTED HERE
003400*                       INSTEAD OF BY RCNRPT, SO THE SAME VALUE
003500*                       IS ALSO PRESERVED ON THE RCNSMRY LOG.
003600*----------------------------------------------------------------
003700* RCN0040 - TMPRVD  - 14/01/2005 - RECON 2005 RELEASE
003800*                     - RCNCTL CAN NOW CARRY MORE THAN ONE BANK
003900*                       CARD - LOOP ADDED AROUND THE RCNPBNK
004000*                       CALL, ONE CALL PER CARD.
004100*----------------------------------------------------------------
004200* RCN0051 - TMPJP6  - 11/08/2009 - RECON 2009 RELEASE
004300*                     - TOTAL-BANK-TRANSACTIONS AND TOTAL-
004400*                       DISCREPANCY NO LONGER RE-DERIVED HERE -
004500*                       TAKEN FROM THE RCNPBNK/RCNMTCH LINKAGE
004600*                       OUTPUT COUNTS DIRECTLY.
004700*================================================================
004800*
004900 EJECT
005000**********************
005100 ENVIRONMENT DIVISION.
005200**********************
005300 CONFIGURATION SECTION.
005400 SOURCE-COMPUTER.  IBM-AS400.
005500 OBJECT-COMPUTER.  IBM-AS400.
005600 SPECIAL-NAMES.    UPSI-0 IS UPSI-SWITCH-0
005700                      ON  STATUS IS U0-ON
005800                      OFF STATUS IS U0-OFF.
005900*                                UPSI-0 ON = RCNRPT ALSO PRINTS
006000*                                THE OPTIONAL MATCHED DETAIL
006100*                                SECTION - SET BY THE CL JOB
006200*                                STREAM, PASSED THROUGH UNCHANGED.
006300
006400 INPUT-OUTPUT SECTION.
006500 FILE-CONTROL.
006600     SELECT RCNCTL   ASSIGN TO RCNCTL
006700            ORGANIZATION      IS SEQUENTIAL
006800            FILE STATUS       IS WK-C-FILE-STATUS.
006900*                                ONE "R" CARD FOLLOWED BY ONE OR
007000*                                MORE "B" CARDS - SEE RCNPARM.
007100
007200     SELECT RCNSMRY  ASSIGN TO RCNSMRY
007300            ORGANIZATION      IS SEQUENTIAL
007400            FILE STATUS       IS WK-C-FILE-STATUS.
007500*                                ONE RECORD PER BATCH RUN - THE
007600*                                PERMANENT LOG OF RCN-SUMM-RECORD.
007700
007800***************
007900 DATA DIVISION.
008000***************
008100 FILE SECTION.
008200**************
008300 FD  RCNCTL
008400     LABEL RECORDS ARE OMITTED
008500     DATA RECORD IS WS-C-RCNCTL.
008600 01  WS-C-RCNCTL.
008700     COPY RCNPARM.
008800
008900 FD  RCNSMRY
009000     LABEL RECORDS ARE OMITTED
009100     DATA RECORD IS WS-C-RCNSMRY.
009200 01  WS-C-RCNSMRY.
009300     COPY RCNSUMRY.
009400
009500 WORKING-STORAGE SECTION.
009600*************************
009700 01  FILLER                          PIC X(24)        VALUE
009800     "** PROGRAM RCNMAIN **".
009900
010000* ------------------ PROGRAM WORKING STORAGE -------------------*
010100 01    WK-C-COMMON.
010200     COPY RCNCMWS.
010300
010400* ------------- LINKAGE WORK COPIES FOR EACH CALL ---------------*
010500 01  WK-C-RCNPSYS.
010600     COPY RCNPSYSL.
010700 01  WK-C-RCNPBNK.
010800     COPY RCNPBNKL.
010900 01  WK-C-RCNMTCH.
011000     COPY RCNMTCHL.
011100 01  WK-C-RCNRPT.
011200     COPY RCNRPTL.
011300
011400 01  WS-N-TOTAL-BANK-TRX             PIC 9(09)   COMP  VALUE ZERO.
011500 01  WS-N-RECON-RATE-WORK            PIC 9(13)V9(08)   VALUE ZERO.
011600*                                INTERMEDIATE WORKING PRECISION
011700*                                FOR THE RATE COMPUTE - RCN0031.
011800 01  WS-C-FIRST-BANK-CARD-SW         PIC X(01)        VALUE "Y".
011900     88  WS-FIRST-BANK-CARD-YES          VALUE "Y".
012000     88  WS-FIRST-BANK-CARD-NO           VALUE "N".
012100
012200 01  WK-C-RCNCTL-OK-SW               PIC X(01)        VALUE "Y".
012300     88  WK-C-RCNCTL-CARD-OK             VALUE "Y".
012400     88  WK-C-RCNCTL-CARD-BAD            VALUE "N".
012500
012600 01  WS-N-SAVE-START-DATE            PIC 9(08)        VALUE ZERO.
012700 01  WS-N-SAVE-END-DATE              PIC 9(08)        VALUE ZERO.
012800*                                RCN-CTL-START-DATE/END-DATE ARE
012900*                                OVERLAID BY RCN-CTL-BANK-CARD
013000*                                ONCE A "B" CARD IS READ - THE
013100*                                RANGE OFF THE "R" CARD MUST BE
013200*                                SAVED HERE BEFORE THAT HAPPENS.
013300
013400*****************
013500 PROCEDURE DIVISION.
013600*****************
013700 MAIN-MODULE.
013800     PERFORM A000-MAIN-PROCESSING
013900        THRU A099-MAIN-PROCESSING-EX.
014000     PERFORM Z000-END-PROGRAM-ROUTINE
014100        THRU Z999-END-PROGRAM-ROUTINE-EX.
014200     GOBACK.
014300
014400*---------------------------------------------------------------*
014500 A000-MAIN-PROCESSING.
014600*---------------------------------------------------------------*
014700     OPEN INPUT RCNCTL.
014800     IF  NOT WK-C-SUCCESSFUL
014900         DISPLAY "RCNMAIN - OPEN FILE ERROR - RCNCTL"
015000         DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
015100         GO TO Y900-ABNORMAL-TERMINATION.
015200
015300     OPEN OUTPUT RCNSMRY.
015400     IF  NOT WK-C-SUCCESSFUL
015500         DISPLAY "RCNMAIN - OPEN FILE ERROR - RCNSMRY"
015600         DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
015700         GO TO Y900-ABNORMAL-TERMINATION.
015800
015900     PERFORM B000-READ-RANGE-CARD
016000         THRU B099-READ-RANGE-CARD-EX.
016100     IF  NOT WK-C-RCNCTL-CARD-OK
016200         GO TO Y900-ABNORMAL-TERMINATION.
016300
016400     PERFORM B100-CALL-RCNPSYS
016500         THRU B199-CALL-RCNPSYS-EX.
016600
016700     MOVE ZERO                  TO    WS-N-TOTAL-BANK-TRX.
016800     MOVE "Y"                   TO    WS-C-FIRST-BANK-CARD-SW.
016900     PERFORM C100-PROCESS-BANK-FILES
017000         THRU C199-PROCESS-BANK-FILES-EX
017100         UNTIL WK-C-EOF-YES.
017200
017300     PERFORM D100-CALL-RCNMTCH
017400         THRU D199-CALL-RCNMTCH-EX.
017500
017600     PERFORM E100-BUILD-SUMMARY
017700         THRU E199-BUILD-SUMMARY-EX.
017800
017900     PERFORM F100-CALL-RCNRPT
018000         THRU F199-CALL-RCNRPT-EX.
018100
018200 A099-MAIN-PROCESSING-EX.
018300     EXIT.
018400
018500*---------------------------------------------------------------*
018600 B000-READ-RANGE-CARD.
018700*---------------------------------------------------------------*
018800*    THE FIRST CARD ON RCNCTL MUST BE THE "R" RANGE CARD - ANY
018900*    OTHER RECORD TYPE THERE IS A BAD CONTROL DECK AND ABENDS
019000*    THE WHOLE RUN, UNLIKE A SINGLE BAD BANK CARD LATER ON.
019100     MOVE "Y"                   TO    WK-C-RCNCTL-OK-SW.
019200     READ RCNCTL
019300         AT END
019400             DISPLAY "RCNMAIN - RCNCTL IS EMPTY - NO RANGE CARD"
019500             MOVE "N"           TO    WK-C-RCNCTL-OK-SW
019600             GO TO B099-READ-RANGE-CARD-EX.
019700
019800     IF  NOT RCN-CTL-IS-RANGE-CARD
019900         DISPLAY "RCNMAIN - FIRST RCNCTL RECORD IS NOT AN R CARD"
020000         MOVE "N"               TO    WK-C-RCNCTL-OK-SW
020100         GO TO B099-READ-RANGE-CARD-EX.
020200
020300     MOVE RCN-CTL-START-DATE    TO    WK-C-PSYS-START-DATE
020400                                       WS-N-SAVE-START-DATE.
020500     MOVE RCN-CTL-END-DATE      TO    WK-C-PSYS-END-DATE
020600                                       WS-N-SAVE-END-DATE.
020700     MOVE RCN-CTL-SYS-FILE-NAME TO    WK-C-PSYS-FILE-NAME.
020800     MOVE WS-N-SAVE-START-DATE  TO    RCN-SUMM-START-DATE
020900                                       OF WS-C-RCNSMRY.
021000     MOVE WS-N-SAVE-END-DATE    TO    RCN-SUMM-END-DATE
021100                                       OF WS-C-RCNSMRY.
021200 B099-READ-RANGE-CARD-EX.
021300     EXIT.
021400
021500*---------------------------------------------------------------*
021600 B100-CALL-RCNPSYS.
021700*---------------------------------------------------------------*
021800     CALL "RCNPSYS"             USING WK-C-RCNPSYS.
021900     IF  WK-C-PSYS-ERROR-CD NOT = SPACES
022000         DISPLAY "RCNMAIN - RCNPSYS RETURNED " WK-C-PSYS-ERROR-CD
022100         GO TO Y900-ABNORMAL-TERMINATION.
022200 B199-CALL-RCNPSYS-EX.
022300     EXIT.
022400
022500*---------------------------------------------------------------*
022600 C100-PROCESS-BANK-FILES.
022700*---------------------------------------------------------------*
022800*    ONE RCNPBNK CALL PER "B" CARD - RCN0040. EACH CALL APPENDS
022900*    TO THE SAME POOLED RCWBKPL FILE - WK-C-PBNK-FIRST-SW TELLS
023000*    RCNPBNK WHETHER TO OPEN IT OUTPUT (FIRST CARD) OR EXTEND
023100*    (EVERY CARD AFTER THAT).
023200     READ RCNCTL
023300         AT END
023400             SET WK-C-EOF-YES   TO    TRUE
023500             GO TO C199-PROCESS-BANK-FILES-EX.
023600
023700     IF  NOT RCN-CTL-IS-BANK-CARD
023800         DISPLAY "RCNMAIN - RCNCTL RECORD AFTER THE R CARD IS "
023900             "NOT A B CARD - SKIPPED"
024000         GO TO C199-PROCESS-BANK-FILES-EX.
024100
024200     MOVE WS-N-SAVE-START-DATE  TO    WK-C-PBNK-START-DATE.
024300     MOVE WS-N-SAVE-END-DATE    TO    WK-C-PBNK-END-DATE.
024400     MOVE RCN-CTL-BANK-FILE-NAME TO   WK-C-PBNK-FILE-NAME.
024500     MOVE RCN-CTL-BANK-NAME     TO    WK-C-PBNK-BANK-NAME.
024600     IF  WS-FIRST-BANK-CARD-YES
024700         MOVE "Y"               TO    WK-C-PBNK-FIRST-SW
024800     ELSE
024900         MOVE "N"               TO    WK-C-PBNK-FIRST-SW
025000     END-IF.
025100
025200     CALL "RCNPBNK"             USING WK-C-RCNPBNK.
025300     IF  WK-C-PBNK-ERROR-CD NOT = SPACES
025400         DISPLAY "RCNMAIN - RCNPBNK RETURNED " WK-C-PBNK-ERROR-CD
025500             " FOR FILE " WK-C-PBNK-FILE-NAME
025600*                                A BAD BANK FILE FAILS ONLY THAT
025700*                                FILE'S CONTRIBUTION, NOT THE RUN
025800     ELSE
025900         ADD WK-C-PBNK-ROW-COUNT TO  WS-N-TOTAL-BANK-TRX
026000     END-IF.
026100
026200     MOVE "N"                   TO    WS-C-FIRST-BANK-CARD-SW.
026300 C199-PROCESS-BANK-FILES-EX.
026400     EXIT.
026500
026600*---------------------------------------------------------------*
026700 D100-CALL-RCNMTCH.
026800*---------------------------------------------------------------*
026900     CALL "RCNMTCH"             USING WK-C-RCNMTCH.
027000     IF  WK-C-MTCH-ERROR-CD NOT = SPACES
027100         DISPLAY "RCNMAIN - RCNMTCH RETURNED " WK-C-MTCH-ERROR-CD
027200         GO TO Y900-ABNORMAL-TERMINATION.
027300 D199-CALL-RCNMTCH-EX.
027400     EXIT.
027500
027600*---------------------------------------------------------------*
027700 E100-BUILD-SUMMARY.
027800*---------------------------------------------------------------*
027900*    RCN-SUMM-* EXISTS TWICE IN THIS PROGRAM - ONCE UNDER
028000*    WS-C-RCNSMRY (THE LOG FILE RECORD) AND ONCE UNDER
028100*    WK-C-RCNRPT VIA RCNRPTL - QUALIFY EVERY REFERENCE OR THE
028200*    COMPILER REJECTS IT AS AMBIGUOUS.
028300     MOVE WK-C-PSYS-ROW-COUNT   TO
028400         RCN-SUMM-TOTAL-SYSTEM-TRX OF WS-C-RCNSMRY.
028500     MOVE WS-N-TOTAL-BANK-TRX   TO
028600         RCN-SUMM-TOTAL-BANK-TRX OF WS-C-RCNSMRY.
028700     MOVE WK-C-MTCH-MATCHED-COUNT TO
028800         RCN-SUMM-MATCHED-COUNT OF WS-C-RCNSMRY.
028900     COMPUTE RCN-SUMM-UNMATCHED-COUNT OF WS-C-RCNSMRY =
029000         WK-C-MTCH-UNSYS-COUNT + WK-C-MTCH-UNBNK-COUNT.
029100     MOVE WK-C-MTCH-TOT-DISCREP TO
029200         RCN-SUMM-TOTAL-DISCREPANCY OF WS-C-RCNSMRY.
029300
029400     IF  RCN-SUMM-TOTAL-SYSTEM-TRX OF WS-C-RCNSMRY = ZERO
029500         MOVE ZERO              TO
029600             RCN-SUMM-RECON-RATE OF WS-C-RCNSMRY
029700     ELSE
029800         COMPUTE WS-N-RECON-RATE-WORK ROUNDED =
029900             (WK-C-MTCH-MATCHED-COUNT /
030000              RCN-SUMM-TOTAL-SYSTEM-TRX OF WS-C-RCNSMRY)
030100                 * 100
030200         MOVE WS-N-RECON-RATE-WORK TO
030300             RCN-SUMM-RECON-RATE OF WS-C-RCNSMRY
030400     END-IF.
030500
030600     WRITE WS-C-RCNSMRY.
030700     IF  NOT WK-C-SUCCESSFUL
030800         DISPLAY "RCNMAIN - WRITE ERROR - RCNSMRY"
030900         DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
031000     END-IF.
031100
031200     MOVE WS-C-RCNSMRY          TO    WK-C-RPT-SUMMARY.
031300 E199-BUILD-SUMMARY-EX.
031400     EXIT.
031500
031600*---------------------------------------------------------------*
031700 F100-CALL-RCNRPT.
031800*---------------------------------------------------------------*
031900     CALL "RCNRPT"              USING WK-C-RCNRPT.
032000     IF  WK-C-RPT-ERROR-CD NOT = SPACES
032100         DISPLAY "RCNMAIN - RCNRPT RETURNED " WK-C-RPT-ERROR-CD
032200     END-IF.
032300 F199-CALL-RCNRPT-EX.
032400     EXIT.
032500
032600*---------------------------------------------------------------*
032700 Y900-ABNORMAL-TERMINATION.
032800*---------------------------------------------------------------*
032900     PERFORM Z000-END-PROGRAM-ROUTINE
033000        THRU Z999-END-PROGRAM-ROUTINE-EX.
033100     GOBACK.
033200
033300*---------------------------------------------------------------*
033400*                   PROGRAM SUBROUTINE                          *
033500*---------------------------------------------------------------*
033600 Z000-END-PROGRAM-ROUTINE.
033700     CLOSE RCNCTL RCNSMRY.
033800
033900 Z999-END-PROGRAM-ROUTINE-EX.
034000     EXIT.
034100
034200******************************************************************
034300************** END OF PROGRAM SOURCE -  RCNMAIN ***************
034400******************************************************************
