000100*************************
000200 IDENTIFICATION DIVISION.
000300*************************
000400 PROGRAM-ID.     RCNPSYS.
000500 AUTHOR.         TMPSRK.
000600 INSTALLATION.   RECON BATCH - CASH OPERATIONS.
000700 DATE-WRITTEN.   14 MAR 1994.
000800 DATE-COMPILED.
000900 SECURITY.       RECON BATCH SUITE - PRODUCTION LIBRARY RCNLIB.
001000*
001100*DESCRIPTION :  CALLED ROUTINE - READS THE INTERNAL SYSTEM
001200*               TRANSACTION CSV EXTRACT, VALIDATES THE HEADER
001300*               ROW, PARSES AND VALIDATES EACH DATA ROW, APPLIES
001400*               THE RUN DATE-RANGE FILTER AND WRITES THE KEPT
001500*               ROWS TO THE RCWSYTX WORK FILE FOR RCNMTCH.
001600*
001700*================================================================
001800* HISTORY OF MODIFICATION:
001900*================================================================
002000* RCN0011 - TMPSRK  - 14/03/1994 - RECON PHASE 1
002100*                     - INITIAL VERSION.
002200*----------------------------------------------------------------
002300* RCN0015 - TMPFYM  - 02/11/1998 - Y2K PROGRAM
002400*                     - EXPANDED MATCH-DATE AND THE TRANSACTION
002500*                       TIME YEAR COMPONENT TO 4 BYTES. DROPPED
002600*                       THE 2-BYTE YEAR WINDOWING LOGIC.
002700*----------------------------------------------------------------
002800* RCN0023 - TMPRVD  - 09/06/2003 - RECON 2003 ENHANCEMENT REQ 118
002900*                     - TYPE COMPARE IS NOW CASE-INSENSITIVE ON
003000*                       INPUT (UPPER-CASED BEFORE THE 88-LEVEL
003100*                       TEST) - SOURCE EXTRACT STARTED SENDING
003200*                       LOWER CASE "debit"/"credit".
003300*----------------------------------------------------------------
003400* RCN0047 - TMPJP6  - 11/08/2009 - RECON 2009 RELEASE
003500*                     - ADDED THE SOURCE LINE NUMBER TO THE
003600*                       SKIPPED-ROW WARNING MESSAGE SO OPS CAN
003700*                       FIND THE BAD ROW IN THE EXTRACT FILE.
003800*----------------------------------------------------------------
003900* RCN0053 - TMPARV  - 10/11/2014 - RECON 2014 RELEASE
004000*                     - RECOMPILED ONLY - NO LOGIC CHANGE - FOR
004100*                       THE RCNSYSTX COPYBOOK WIDTH CHANGE.
004200*================================================================
004300*
004400 EJECT
004500**********************
004600 ENVIRONMENT DIVISION.
004700**********************
004800 CONFIGURATION SECTION.
004900 SOURCE-COMPUTER.  IBM-AS400.
005000 OBJECT-COMPUTER.  IBM-AS400.
005100 SPECIAL-NAMES.    UPSI-0 IS UPSI-SWITCH-0
005200                      ON  STATUS IS U0-ON
005300                      OFF STATUS IS U0-OFF.
005400
005500 INPUT-OUTPUT SECTION.
005600 FILE-CONTROL.
005700     SELECT RCWSYCSV ASSIGN TO RCWSYCSV
005800            ORGANIZATION      IS LINE SEQUENTIAL
005900            FILE STATUS       IS WK-C-FILE-STATUS.
006000
006100     SELECT RCWSYTX  ASSIGN TO RCWSYTX
006200            ORGANIZATION      IS SEQUENTIAL
006300            FILE STATUS       IS WK-C-FILE-STATUS.
006400
006500***************
006600 DATA DIVISION.
006700***************
006800 FILE SECTION.
006900**************
007000 FD  RCWSYCSV
007100     LABEL RECORDS ARE OMITTED
007200     RECORD CONTAINS 200 CHARACTERS
007300     DATA RECORD IS WS-C-RCWSYCSV.
007400 01  WS-C-RCWSYCSV                   PIC X(200).
007500
007600 FD  RCWSYTX
007700     LABEL RECORDS ARE OMITTED
007800     DATA RECORD IS WS-C-RCWSYTX.
007900 01  WS-C-RCWSYTX.
008000     COPY RCNSYSTX.
008100
008200 WORKING-STORAGE SECTION.
008300*************************
008400 01  FILLER                          PIC X(24)        VALUE
008500     "** PROGRAM RCNPSYS **".
008600
008700* ------------------ PROGRAM WORKING STORAGE -------------------*
008800 01    WK-C-COMMON.
008900     COPY RCNCMWS.
009000
009100 01  WS-C-CSV-FIELDS.
009200     05  WS-F1-TRXID                 PIC X(40).
009300     05  WS-F2-AMOUNT                PIC X(20).
009400     05  WS-F3-TYPE                  PIC X(10).
009500     05  WS-F4-TIME                  PIC X(25).
009600     05  WS-FIELD-TALLY               PIC 9(01)      COMP.
009700
009800 01  WS-C-TRXID-TRIM.
009900     05  WS-TRXID-IX                 PIC 9(02)        COMP.
010000
010100 01  WS-C-AMOUNT-PARSE.
010200     05  WS-AMT-RAW-INT              PIC X(13).
010300     05  WS-AMT-RAW-DEC              PIC X(02).
010400     05  WS-AMT-TALLY                PIC 9(01)        COMP.
010500     05  WS-AMT-INT-R                PIC X(13)
010600                                      JUSTIFIED RIGHT.
010700     05  WS-AMT-BUILD.
010800         10  WS-AMT-BUILD-INT        PIC X(13).
010900         10  WS-AMT-BUILD-DEC        PIC X(02).
011000     05  WS-AMT-BUILD-NUM REDEFINES WS-AMT-BUILD
011100                                      PIC 9(13)V9(02).
011200
011300 01  WS-C-TYPE-UPPER                 PIC X(06).
011400
011500 01  WS-C-DATE-VALID-SW              PIC X(01).
011600     88  WS-DATE-FORMAT-OK                VALUE "Y".
011700     88  WS-DATE-FORMAT-BAD                VALUE "N".
011800
011900 01  WS-C-HEADER-LINE                PIC X(40)        VALUE
012000     "trxID,amount,type,transactionTime".
012100
012200 01  WS-C-FILES-OPEN-SW              PIC X(01)        VALUE "N".
012300     88  WS-SYCSV-OPEN                    VALUE "1" "Y".
012400     88  WS-FILES-BOTH-OPEN               VALUE "Y".
012500
012600*****************
012700 LINKAGE SECTION.
012800*****************
012900 COPY RCNPSYSL.
013000
013100 EJECT
013200********************************************
013300 PROCEDURE DIVISION USING WK-C-RCNPSYS.
013400********************************************
013500 MAIN-MODULE.
013600     PERFORM A000-PROCESS-CALLED-ROUTINE
013700        THRU A099-PROCESS-CALLED-ROUTINE-EX.
013800     PERFORM Z000-END-PROGRAM-ROUTINE
013900        THRU Z999-END-PROGRAM-ROUTINE-EX.
014000     GOBACK.
014100
014200*---------------------------------------------------------------*
014300 A000-PROCESS-CALLED-ROUTINE.
014400*---------------------------------------------------------------*
014500     MOVE SPACES             TO    WK-C-PSYS-ERROR-CD.
014600     MOVE ZERO                TO    WK-C-PSYS-ROW-COUNT
014700                                    WK-C-PSYS-WARN-COUNT.
014800
014900     OPEN INPUT  RCWSYCSV.
015000     IF  NOT WK-C-SUCCESSFUL
015100         DISPLAY "RCNPSYS - OPEN FILE ERROR - RCWSYCSV"
015200         DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
015300         MOVE "SUP0016"       TO    WK-C-PSYS-ERROR-CD
015400         GO TO A099-PROCESS-CALLED-ROUTINE-EX.
015500     MOVE "1"                 TO    WS-C-FILES-OPEN-SW.
015600
015700     OPEN OUTPUT RCWSYTX.
015800     IF  NOT WK-C-SUCCESSFUL
015900         DISPLAY "RCNPSYS - OPEN FILE ERROR - RCWSYTX"
016000         DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
016100         MOVE "COM0206"       TO    WK-C-PSYS-ERROR-CD
016200         GO TO A099-PROCESS-CALLED-ROUTINE-EX.
016300     SET WS-FILES-BOTH-OPEN   TO    TRUE.
016400
016500     PERFORM A010-VERIFY-HEADER THRU A010-VERIFY-HEADER-EX.
016600     IF  NOT WS-DATE-FORMAT-OK
016700         MOVE "SUP0099"       TO    WK-C-PSYS-ERROR-CD
016800         GO TO A099-PROCESS-CALLED-ROUTINE-EX.
016900
017000     MOVE "N"                 TO    WK-C-EOF-SW.
017100     PERFORM B100-READ-AND-VALIDATE THRU B199-READ-AND-VALIDATE-EX
017200         UNTIL WK-C-EOF-YES.
017300
017400 A099-PROCESS-CALLED-ROUTINE-EX.
017500     EXIT.
017600
017700*---------------------------------------------------------------*
017800 A010-VERIFY-HEADER.
017900*---------------------------------------------------------------*
018000*    THE HEADER ROW MUST MATCH EXACTLY - RCN0011 ORIGINAL RULE.
018100     SET WS-DATE-FORMAT-BAD       TO    TRUE.
018200     READ RCWSYCSV
018300         AT END
018400             DISPLAY "RCNPSYS - SYSTEM FILE IS EMPTY"
018500             GO TO A010-VERIFY-HEADER-EX.
018600     IF  WS-C-RCWSYCSV = WS-C-HEADER-LINE
018700         SET WS-DATE-FORMAT-OK    TO    TRUE
018800     ELSE
018900         DISPLAY "RCNPSYS - INVALID HEADER ROW - " WS-C-RCWSYCSV.
019000 A010-VERIFY-HEADER-EX.
019100     EXIT.
019200
019300*---------------------------------------------------------------*
019400 B100-READ-AND-VALIDATE.
019500*---------------------------------------------------------------*
019600     ADD 1                    TO    WK-N-RECORD-COUNT.
019700     READ RCWSYCSV
019800         AT END
019900             SET WK-C-EOF-YES  TO    TRUE
020000             GO TO B199-READ-AND-VALIDATE-EX.
020100
020200     INITIALIZE WS-C-RCWSYTX.
020300     SET RCN-SYTX-ROW-VALID   TO    TRUE.
020400
020500     UNSTRING WS-C-RCWSYCSV DELIMITED BY ","
020600         INTO WS-F1-TRXID WS-F2-AMOUNT WS-F3-TYPE WS-F4-TIME
020700         TALLYING IN WS-FIELD-TALLY.
020800
020900     IF  WS-FIELD-TALLY < 4
021000         SET RCN-SYTX-ROW-INVALID TO TRUE
021100     ELSE
021200         PERFORM B110-TRIM-TRXID   THRU B110-TRIM-TRXID-EX
021300         PERFORM B120-PARSE-AMOUNT THRU B120-PARSE-AMOUNT-EX
021400         PERFORM B130-VALIDATE-TYPE THRU B130-VALIDATE-TYPE-EX
021500         PERFORM B140-VALIDATE-TIME THRU B140-VALIDATE-TIME-EX
021600     END-IF.
021700
021800     IF  RCN-SYTX-ROW-INVALID
021900         ADD 1                TO    WK-C-PSYS-WARN-COUNT
022000         DISPLAY "RCNPSYS - SKIPPED BAD ROW AT LINE "
022100                 WK-N-RECORD-COUNT " - " WS-C-RCWSYCSV
022200         GO TO B199-READ-AND-VALIDATE-EX.
022300
022400     PERFORM B150-NORMALIZE-AMOUNT THRU B150-NORMALIZE-AMOUNT-EX.
022500     PERFORM B160-APPLY-DATE-FILTER
022600         THRU B160-APPLY-DATE-FILTER-EX.
022700
022800 B199-READ-AND-VALIDATE-EX.
022900     EXIT.
023000
023100*---------------------------------------------------------------*
023200 B110-TRIM-TRXID.
023300*---------------------------------------------------------------*
023400*    STRIP LEADING BLANKS FROM THE TRX-ID FIELD - RCN0011. THE
023500*    TRAILING PAD IS ALREADY SPACES FROM THE UNSTRING ABOVE.
023600     MOVE SPACES               TO    RCN-SYTX-TRX-ID.
023700     MOVE 1                    TO    WS-TRXID-IX.
023800     PERFORM B111-SKIP-LEAD-SPACE THRU B111-SKIP-LEAD-SPACE-EX
023900         UNTIL WS-TRXID-IX > 40
024000            OR WS-F1-TRXID(WS-TRXID-IX:1) NOT = SPACE.
024100     IF  WS-TRXID-IX <= 40
024200         MOVE WS-F1-TRXID(WS-TRXID-IX:) TO RCN-SYTX-TRX-ID
024300     END-IF.
024400 B110-TRIM-TRXID-EX.
024500     EXIT.
024600
024700*---------------------------------------------------------------*
024800 B111-SKIP-LEAD-SPACE.
024900*---------------------------------------------------------------*
025000     ADD 1                     TO    WS-TRXID-IX.
025100 B111-SKIP-LEAD-SPACE-EX.
025200     EXIT.
025300
025400*---------------------------------------------------------------*
025500 B120-PARSE-AMOUNT.
025600*---------------------------------------------------------------*
025700     MOVE SPACES               TO    WS-AMT-RAW-INT.
025800     MOVE "00"                 TO    WS-AMT-RAW-DEC.
025900     MOVE ZERO                 TO    WS-AMT-TALLY.
026000     IF  WS-F2-AMOUNT = SPACES
026100         SET RCN-SYTX-ROW-INVALID TO TRUE
026200         GO TO B120-PARSE-AMOUNT-EX.
026300
026400     UNSTRING WS-F2-AMOUNT DELIMITED BY "."
026500         INTO WS-AMT-RAW-INT WS-AMT-RAW-DEC
026600         TALLYING IN WS-AMT-TALLY.
026700
026800     IF  WS-AMT-RAW-DEC = SPACES
026900         MOVE "00"             TO    WS-AMT-RAW-DEC
027000     END-IF.
027100     INSPECT WS-AMT-RAW-DEC REPLACING ALL SPACE BY "0".
027200
027300     MOVE WS-AMT-RAW-INT       TO    WS-AMT-INT-R.
027400     INSPECT WS-AMT-INT-R REPLACING LEADING SPACE BY "0".
027500
027600     IF  WS-AMT-INT-R NOT NUMERIC OR WS-AMT-RAW-DEC NOT NUMERIC
027700         SET RCN-SYTX-ROW-INVALID TO TRUE
027800     ELSE
027900         MOVE WS-AMT-INT-R      TO    WS-AMT-BUILD-INT
028000         MOVE WS-AMT-RAW-DEC    TO    WS-AMT-BUILD-DEC
028100         MOVE WS-AMT-BUILD-NUM  TO    RCN-SYTX-AMOUNT
028200     END-IF.
028300 B120-PARSE-AMOUNT-EX.
028400     EXIT.
028500
028600*---------------------------------------------------------------*
028700 B130-VALIDATE-TYPE.
028800*---------------------------------------------------------------*
028900*    CASE-INSENSITIVE ON INPUT - RCN0023.
029000     MOVE WS-F3-TYPE           TO    WS-C-TYPE-UPPER.
029100     INSPECT WS-C-TYPE-UPPER CONVERTING
029200         "abcdefghijklmnopqrstuvwxyz" TO
029300         "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
029400     IF  WS-C-TYPE-UPPER = "DEBIT " OR WS-C-TYPE-UPPER = "CREDIT"
029500         MOVE WS-C-TYPE-UPPER  TO    RCN-SYTX-TYPE
029600     ELSE
029700         SET RCN-SYTX-ROW-INVALID TO TRUE
029800     END-IF.
029900 B130-VALIDATE-TYPE-EX.
030000     EXIT.
030100
030200*---------------------------------------------------------------*
030300 B140-VALIDATE-TIME.
030400*---------------------------------------------------------------*
030500*    "YYYY-MM-DDTHH:MM:SS" - POSITIONAL CHECK, NO CALENDAR-TABLE
030600*    LOOKUP NEEDED HERE - RCNMTCH DOES NOT NEED A VALID CALENDAR
030700*    DATE, ONLY A WELL-FORMED ONE FOR THE MATCH KEY.
030800     IF  WS-F4-TIME(5:1) NOT = "-"  OR
030900         WS-F4-TIME(8:1) NOT = "-"  OR
031000         WS-F4-TIME(11:1) NOT = "T" OR
031100         WS-F4-TIME(14:1) NOT = ":" OR
031200         WS-F4-TIME(17:1) NOT = ":"
031300         SET RCN-SYTX-ROW-INVALID TO TRUE
031400         GO TO B140-VALIDATE-TIME-EX.
031500
031600     IF  WS-F4-TIME(1:4) NOT NUMERIC  OR
031700         WS-F4-TIME(6:2) NOT NUMERIC  OR
031800         WS-F4-TIME(9:2) NOT NUMERIC  OR
031900         WS-F4-TIME(12:2) NOT NUMERIC OR
032000         WS-F4-TIME(15:2) NOT NUMERIC OR
032100         WS-F4-TIME(18:2) NOT NUMERIC
032200         SET RCN-SYTX-ROW-INVALID TO TRUE
032300     ELSE
032400         MOVE WS-F4-TIME(1:19) TO RCN-SYTX-TRANSACTION-TIME
032500     END-IF.
032600 B140-VALIDATE-TIME-EX.
032700     EXIT.
032800
032900*---------------------------------------------------------------*
033000 B150-NORMALIZE-AMOUNT.
033100*---------------------------------------------------------------*
033200     IF  RCN-SYTX-IS-DEBIT
033300         COMPUTE RCN-SYTX-NORMALIZED-AMOUNT =
033400                 ZERO - RCN-SYTX-AMOUNT
033500     ELSE
033600         MOVE RCN-SYTX-AMOUNT  TO    RCN-SYTX-NORMALIZED-AMOUNT
033700     END-IF.
033800     STRING RCN-SYTX-TT-YYYY RCN-SYTX-TT-MM RCN-SYTX-TT-DD
033900         DELIMITED BY SIZE INTO RCN-SYTX-MATCH-DATE.
034000 B150-NORMALIZE-AMOUNT-EX.
034100     EXIT.
034200
034300*---------------------------------------------------------------*
034400 B160-APPLY-DATE-FILTER.
034500*---------------------------------------------------------------*
034600     IF  RCN-SYTX-MATCH-DATE >= WK-C-PSYS-START-DATE AND
034700         RCN-SYTX-MATCH-DATE <= WK-C-PSYS-END-DATE
034800         STRING WK-C-CENTURY WK-C-RUN-DATE-YMD
034900             DELIMITED BY SIZE INTO RCN-SYTX-INT-DATE
035000         MOVE WK-N-RECORD-COUNT TO RCN-SYTX-SOURCE-LINE-NO
035100         WRITE WS-C-RCWSYTX
035200         ADD 1                  TO WK-C-PSYS-ROW-COUNT
035300     END-IF.
035400 B160-APPLY-DATE-FILTER-EX.
035500     EXIT.
035600
035700*---------------------------------------------------------------*
035800*                   PROGRAM SUBROUTINE                          *
035900*---------------------------------------------------------------*
036000 Z000-END-PROGRAM-ROUTINE.
036100     IF  WS-SYCSV-OPEN
036200         CLOSE RCWSYCSV
036300     END-IF.
036400     IF  WS-FILES-BOTH-OPEN
036500         CLOSE RCWSYTX
036600     END-IF.
036700
036800 Z999-END-PROGRAM-ROUTINE-EX.
036900     EXIT.
037000
037100******************************************************************
037200************** END OF PROGRAM SOURCE -  RCNPSYS ***************
037300******************************************************************
