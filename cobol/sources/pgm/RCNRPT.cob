000100*************************
000200 IDENTIFICATION DIVISION.
000300*************************
000400 PROGRAM-ID.     RCNRPT.
000500 AUTHOR.         TMPSRK.
000600 INSTALLATION.   RECON BATCH - CASH OPERATIONS.
000700 DATE-WRITTEN.   16 MAR 1994.
000800 DATE-COMPILED.
000900 SECURITY.       RECON BATCH SUITE - PRODUCTION LIBRARY RCNLIB.
001000*
001100*DESCRIPTION :  CALLED ROUTINE - PRINTS THE COLUMNAR
001200*               RECONCILIATION SUMMARY REPORT. READS THE
001300*               BATCH-RUN SUMMARY PASSED IN BY RCNMAIN, THEN
001400*               READS THE THREE DETAIL FILES BUILT BY RCNMTCH
001500*               (RCNUBNK, RCNUSYS, RCNMATCH) TO PRINT THE
001600*               UNMATCHED-BANK CONTROL BREAK, THE UNMATCHED-
001700*               SYSTEM SECTION AND THE MATCHED-DETAIL SECTION.
001800*
001900*================================================================
002000* HISTORY OF MODIFICATION:
002100*================================================================
002200* RCN0014 - TMPSRK  - 16/03/1994 - RECON PHASE 1
002300*                     - INITIAL VERSION.
002400*----------------------------------------------------------------
002500* RCN0026 - TMPRVD  - 09/06/2003 - RECON 2003 ENHANCEMENT REQ 118
002600*                     - ADDED THE MATCHED TRANSACTIONS DETAIL
002700*                       SECTION (OPTIONAL, UPSI-0 CONTROLLED).
002800*----------------------------------------------------------------
002900* RCN0039 - TMPRVD  - 14/01/2005 - RECON 2005 RELEASE
003000*                     - UNMATCHED BANK STATEMENTS NOW READ FROM
003100*                       RCNUBNK IN BANK-NAME KEY SEQUENCE FOR THE
003200*                       CONTROL BREAK - NO SORT STEP REQUIRED.
003300*----------------------------------------------------------------
003400* RCN0050 - TMPJP6  - 11/08/2009 - RECON 2009 RELEASE
003500*                     - TOTAL-DISCREPANCY AND THE FOUR COUNTS ARE
003600*                       NOW TAKEN FROM THE SUMMARY RECORD INSTEAD
003700*                       OF BEING RE-ACCUMULATED HERE.
003800*================================================================
003900*
004000 EJECT
004100**********************
004200 ENVIRONMENT DIVISION.
004300**********************
004400 CONFIGURATION SECTION.
004500 SOURCE-COMPUTER.  IBM-AS400.
004600 OBJECT-COMPUTER.  IBM-AS400.
004700 SPECIAL-NAMES.    C01 IS TOP-OF-FORM
004800                      UPSI-0 IS UPSI-SWITCH-0
004900                      ON  STATUS IS U0-ON
005000                      OFF STATUS IS U0-OFF.
005100*                                UPSI-0 ON = PRINT THE OPTIONAL
005200*                                MATCHED TRANSACTIONS DETAIL
005300*                                SECTION - RCN0026.
005400
005500 INPUT-OUTPUT SECTION.
005600 FILE-CONTROL.
005700     SELECT RCNUBNK  ASSIGN TO RCNUBNK
005800            ORGANIZATION      IS INDEXED
005900            ACCESS MODE       IS DYNAMIC
006000            RECORD KEY        IS RCN-UBNK-BANK-NAME
006100               WITH DUPLICATES
006200            FILE STATUS       IS WK-C-FILE-STATUS.
006300
006400     SELECT RCNUSYS  ASSIGN TO RCNUSYS
006500            ORGANIZATION      IS SEQUENTIAL
006600            FILE STATUS       IS WK-C-FILE-STATUS.
006700
006800     SELECT RCNMATCH ASSIGN TO RCNMATCH
006900            ORGANIZATION      IS SEQUENTIAL
007000            FILE STATUS       IS WK-C-FILE-STATUS.
007100
007200     SELECT RCNRPTPR ASSIGN TO RCNRPTPR
007300            ORGANIZATION      IS SEQUENTIAL
007400            FILE STATUS       IS WK-C-FILE-STATUS.
007500*                                PRINT FILE - SPOOLED BY THE JCL
007600*                                STEP THAT RUNS THIS PROGRAM.
007700
007800***************
007900 DATA DIVISION.
008000***************
008100 FILE SECTION.
008200**************
008300 FD  RCNUBNK
008400     LABEL RECORDS ARE OMITTED
008500     DATA RECORD IS WS-C-RCNUBNK.
008600 01  WS-C-RCNUBNK.
008700     COPY RCNBANKS REPLACING ==RCN-BANK== BY ==RCN-UBNK==.
008800
008900 FD  RCNUSYS
009000     LABEL RECORDS ARE OMITTED
009100     DATA RECORD IS WS-C-RCNUSYS.
009200 01  WS-C-RCNUSYS.
009300     COPY RCNSYSTX.
009400
009500 FD  RCNMATCH
009600     LABEL RECORDS ARE OMITTED
009700     DATA RECORD IS WS-C-RCNMATCH.
009800 01  WS-C-RCNMATCH.
009900     COPY RCNMATCH.
010000
010100 FD  RCNRPTPR
010200     LABEL RECORDS ARE OMITTED
010300     DATA RECORD IS WS-C-PRINT-LINE.
010400 01  WS-C-PRINT-LINE                 PIC X(132).
010500
010600 WORKING-STORAGE SECTION.
010700*************************
010800 01  FILLER                          PIC X(24)        VALUE
010900     "** PROGRAM RCNRPT  **".
011000
011100* ------------------ PROGRAM WORKING STORAGE -------------------*
011200 01    WK-C-COMMON.
011300     COPY RCNCMWS.
011400
011500 01  WS-C-UBNK-EOF-SW                PIC X(01)        VALUE "N".
011600     88  WS-UBNK-EOF-YES                  VALUE "Y".
011700     88  WS-UBNK-EOF-NO                   VALUE "N".
011800
011900 01  WS-N-LINE-COUNT                 PIC 9(03)   COMP  VALUE ZERO.
012000 01  WS-N-PAGE-COUNT                 PIC 9(03)   COMP  VALUE ZERO.
012100 01  WS-N-UBNK-GROUP-COUNT           PIC 9(09)   COMP  VALUE ZERO.
012200 01  WS-N-UBNK-GRAND-COUNT           PIC 9(09)   COMP  VALUE ZERO.
012300 01  WS-C-CURRENT-BANK               PIC X(20)       VALUE SPACES.
012400 01  WS-C-FIRST-BANK-SW              PIC X(01)        VALUE "Y".
012500     88  WS-FIRST-BANK-YES               VALUE "Y".
012600     88  WS-FIRST-BANK-NO                VALUE "N".
012700
012800* ------------------- EDITED WORK AREAS FOR PRINT ---------------*
012900 01  WS-N-EDIT-AMOUNT                PIC S9(13)V9(02) COMP-3.
013000 01  WS-C-EDIT-AMOUNT                PIC -(13)9.99.
013100 01  WS-N-EDIT-RATE                  PIC 9(03)V9(02).
013200 01  WS-C-EDIT-RATE                  PIC ZZZ9.99.
013300 01  WS-C-EDIT-COUNT                 PIC ZZZ,ZZZ,ZZ9.
013400 01  WS-C-EDIT-DATE                  PIC X(10).
013500 01  WS-C-EDIT-DATE-R REDEFINES WS-C-EDIT-DATE.
013600     05  WS-C-EDIT-DT-YYYY           PIC X(04).
013700     05  FILLER                     PIC X(01).
013800     05  WS-C-EDIT-DT-MM             PIC X(02).
013900     05  FILLER                     PIC X(01).
014000     05  WS-C-EDIT-DT-DD             PIC X(02).
014100
014200 01  WS-C-RPT-DATE-WORK              PIC 9(08)        VALUE ZERO.
014300 01  WS-C-RPT-DATE-WORK-R REDEFINES WS-C-RPT-DATE-WORK.
014400     05  WS-C-RPT-DATE-YYYY          PIC 9(04).
014500     05  WS-C-RPT-DATE-MM            PIC 9(02).
014600     05  WS-C-RPT-DATE-DD            PIC 9(02).
014700
014800* ---------------------- PRINT LINE LAYOUTS --------------------*
014900 01  WS-C-HEAD-LINE-1.
015000     05  FILLER                     PIC X(40)        VALUE SPACES.
015100     05  FILLER                     PIC X(40)        VALUE
015200         "RCNLIB - DAILY RECONCILIATION SUMMARY".
015300     05  FILLER                     PIC X(20)        VALUE SPACES.
015400     05  FILLER                     PIC X(05)       VALUE "PAGE ".
015500     05  WS-H1-PAGE                  PIC ZZ9.
015600     05  FILLER                     PIC X(24)        VALUE SPACES.
015700
015800 01  WS-C-HEAD-LINE-2.
015900     05  FILLER                     PIC X(15)        VALUE
016000         "RUN PERIOD    ".
016100     05  WS-H2-START                 PIC X(10).
016200     05  FILLER                     PIC X(04)        VALUE
016300         " TO ".
016400     05  WS-H2-END                   PIC X(10).
016500     05  FILLER                     PIC X(93)        VALUE SPACES.
016600
016700 01  WS-C-TOTALS-LINE.
016800     05  WS-T-LABEL                  PIC X(28).
016900     05  WS-T-VALUE                  PIC X(20).
017000     05  FILLER                     PIC X(84)        VALUE SPACES.
017100
017200 01  WS-C-BANK-HDR-LINE.
017300     05  FILLER                     PIC X(12)        VALUE
017400         "BANK NAME: ".
017500     05  WS-BH-NAME                  PIC X(20).
017600     05  FILLER                     PIC X(100)       VALUE SPACES.
017700
017800 01  WS-C-UBNK-DETAIL-LINE.
017900     05  FILLER                     PIC X(04)        VALUE SPACES.
018000     05  WS-UD-UNIQUE-ID             PIC X(30).
018100     05  FILLER                     PIC X(02)        VALUE SPACES.
018200     05  WS-UD-AMOUNT                PIC X(17).
018300     05  FILLER                     PIC X(02)        VALUE SPACES.
018400     05  WS-UD-DATE                  PIC X(10).
018500     05  FILLER                     PIC X(67)        VALUE SPACES.
018600
018700 01  WS-C-BANK-COUNT-LINE.
018800     05  FILLER                     PIC X(04)        VALUE SPACES.
018900     05  FILLER                     PIC X(20)        VALUE
019000         "ROWS FOR THIS BANK: ".
019100     05  WS-BC-COUNT                 PIC ZZZ,ZZZ,ZZ9.
019200     05  FILLER                     PIC X(99)        VALUE SPACES.
019300
019400 01  WS-C-USYS-DETAIL-LINE.
019500     05  FILLER                     PIC X(04)        VALUE SPACES.
019600     05  WS-US-TRX-ID                PIC X(20).
019700     05  FILLER                     PIC X(02)        VALUE SPACES.
019800     05  WS-US-AMOUNT                PIC X(17).
019900     05  FILLER                     PIC X(02)        VALUE SPACES.
020000     05  WS-US-TYPE                  PIC X(06).
020100     05  FILLER                     PIC X(02)        VALUE SPACES.
020200     05  WS-US-TT                    PIC X(19).
020300     05  FILLER                     PIC X(60)        VALUE SPACES.
020400
020500 01  WS-C-MTCH-DETAIL-LINE.
020600     05  FILLER                     PIC X(02)        VALUE SPACES.
020700     05  WS-MD-SYS-TRX-ID            PIC X(20).
020800     05  FILLER                     PIC X(01)        VALUE SPACES.
020900     05  WS-MD-BANK-UID              PIC X(30).
021000     05  FILLER                     PIC X(01)        VALUE SPACES.
021100     05  WS-MD-AMOUNT                PIC X(17).
021200     05  FILLER                     PIC X(01)        VALUE SPACES.
021300     05  WS-MD-DATE                  PIC X(10).
021400     05  FILLER                     PIC X(01)        VALUE SPACES.
021500     05  WS-MD-DISCREPANCY           PIC X(17).
021600     05  FILLER                     PIC X(32)        VALUE SPACES.
021700
021800*****************
021900 LINKAGE SECTION.
022000*****************
022100 COPY RCNRPTL.
022200
022300 EJECT
022400********************************************
022500 PROCEDURE DIVISION USING WK-C-RCNRPT.
022600********************************************
022700 MAIN-MODULE.
022800     PERFORM A000-PROCESS-CALLED-ROUTINE
022900        THRU A099-PROCESS-CALLED-ROUTINE-EX.
023000     PERFORM Z000-END-PROGRAM-ROUTINE
023100        THRU Z999-END-PROGRAM-ROUTINE-EX.
023200     GOBACK.
023300
023400*---------------------------------------------------------------*
023500 A000-PROCESS-CALLED-ROUTINE.
023600*---------------------------------------------------------------*
023700     MOVE SPACES               TO    WK-C-RPT-ERROR-CD.
023800
023900     OPEN INPUT  RCNUBNK.
024000     OPEN INPUT  RCNUSYS.
024100     OPEN INPUT  RCNMATCH.
024200     OPEN OUTPUT RCNRPTPR.
024300     IF  NOT WK-C-SUCCESSFUL
024400         DISPLAY "RCNRPT - OPEN FILE ERROR"
024500         DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
024600         MOVE "COM0206"        TO    WK-C-RPT-ERROR-CD
024700         GO TO A099-PROCESS-CALLED-ROUTINE-EX.
024800
024900     PERFORM B000-PRINT-HEADING
025000         THRU B099-PRINT-HEADING-EX.
025100     PERFORM C000-PRINT-TOTALS
025200         THRU C099-PRINT-TOTALS-EX.
025300     PERFORM D000-PRINT-UNMATCHED-BANK
025400         THRU D099-PRINT-UNMATCHED-BANK-EX.
025500     PERFORM E000-PRINT-UNMATCHED-SYSTEM
025600         THRU E099-PRINT-UNMATCHED-SYSTEM-EX.
025700     IF  U0-ON
025800         PERFORM F000-PRINT-MATCHED-DETAIL
025900             THRU F099-PRINT-MATCHED-DETAIL-EX
026000     END-IF.
026100
026200 A099-PROCESS-CALLED-ROUTINE-EX.
026300     EXIT.
026400
026500*---------------------------------------------------------------*
026600 B000-PRINT-HEADING.
026700*---------------------------------------------------------------*
026800     ADD 1                      TO    WS-N-PAGE-COUNT.
026900     MOVE WS-N-PAGE-COUNT       TO    WS-H1-PAGE.
027000     WRITE WS-C-PRINT-LINE      FROM  WS-C-HEAD-LINE-1
027100         AFTER ADVANCING TOP-OF-FORM.
027200
027300     MOVE RCN-SUMM-START-DATE   TO    WS-C-RPT-DATE-WORK.
027400     PERFORM G100-EDIT-DATE THRU G199-EDIT-DATE-EX.
027500     MOVE WS-C-EDIT-DATE        TO    WS-H2-START.
027600     MOVE RCN-SUMM-END-DATE     TO    WS-C-RPT-DATE-WORK.
027700     PERFORM G100-EDIT-DATE THRU G199-EDIT-DATE-EX.
027800     MOVE WS-C-EDIT-DATE        TO    WS-H2-END.
027900     WRITE WS-C-PRINT-LINE      FROM  WS-C-HEAD-LINE-2
028000         AFTER ADVANCING 2 LINES.
028100     MOVE 4                     TO    WS-N-LINE-COUNT.
028200 B099-PRINT-HEADING-EX.
028300     EXIT.
028400
028500*---------------------------------------------------------------*
028600 C000-PRINT-TOTALS.
028700*---------------------------------------------------------------*
028800     MOVE "TOTAL SYSTEM TRANSACTIONS:" TO WS-T-LABEL.
028900     MOVE RCN-SUMM-TOTAL-SYSTEM-TRX    TO WS-C-EDIT-COUNT.
029000     MOVE WS-C-EDIT-COUNT              TO WS-T-VALUE.
029100     WRITE WS-C-PRINT-LINE FROM WS-C-TOTALS-LINE
029200         AFTER ADVANCING 2 LINES.
029300
029400     MOVE "TOTAL BANK TRANSACTIONS:"   TO WS-T-LABEL.
029500     MOVE RCN-SUMM-TOTAL-BANK-TRX      TO WS-C-EDIT-COUNT.
029600     MOVE WS-C-EDIT-COUNT              TO WS-T-VALUE.
029700     WRITE WS-C-PRINT-LINE FROM WS-C-TOTALS-LINE
029800         AFTER ADVANCING 1 LINES.
029900
030000     MOVE "MATCHED COUNT:"             TO WS-T-LABEL.
030100     MOVE RCN-SUMM-MATCHED-COUNT       TO WS-C-EDIT-COUNT.
030200     MOVE WS-C-EDIT-COUNT              TO WS-T-VALUE.
030300     WRITE WS-C-PRINT-LINE FROM WS-C-TOTALS-LINE
030400         AFTER ADVANCING 1 LINES.
030500
030600     MOVE "UNMATCHED COUNT:"           TO WS-T-LABEL.
030700     MOVE RCN-SUMM-UNMATCHED-COUNT     TO WS-C-EDIT-COUNT.
030800     MOVE WS-C-EDIT-COUNT              TO WS-T-VALUE.
030900     WRITE WS-C-PRINT-LINE FROM WS-C-TOTALS-LINE
031000         AFTER ADVANCING 1 LINES.
031100
031200     MOVE RCN-SUMM-TOTAL-DISCREPANCY   TO WS-N-EDIT-AMOUNT.
031300     MOVE WS-N-EDIT-AMOUNT             TO WS-C-EDIT-AMOUNT.
031400     MOVE "TOTAL DISCREPANCY:"         TO WS-T-LABEL.
031500     MOVE WS-C-EDIT-AMOUNT             TO WS-T-VALUE.
031600     WRITE WS-C-PRINT-LINE FROM WS-C-TOTALS-LINE
031700         AFTER ADVANCING 1 LINES.
031800
031900     MOVE RCN-SUMM-RECON-RATE          TO WS-N-EDIT-RATE.
032000     MOVE WS-N-EDIT-RATE                TO WS-C-EDIT-RATE.
032100     MOVE "RECONCILIATION RATE PCT:"   TO WS-T-LABEL.
032200     MOVE WS-C-EDIT-RATE                TO WS-T-VALUE.
032300     WRITE WS-C-PRINT-LINE FROM WS-C-TOTALS-LINE
032400         AFTER ADVANCING 1 LINES.
032500
032600     ADD 6                      TO    WS-N-LINE-COUNT.
032700 C099-PRINT-TOTALS-EX.
032800     EXIT.
032900
033000*---------------------------------------------------------------*
033100 D000-PRINT-UNMATCHED-BANK.
033200*---------------------------------------------------------------*
033300*    RCNUBNK IS KEYED BY BANK NAME WITH DUPLICATES - RCN0039.
033400*    READING IT SEQUENTIALLY IN KEY ORDER IS THE CONTROL BREAK
033500*    AND NEEDS NO SORT STEP.
033600     MOVE SPACES                TO    WS-C-PRINT-LINE.
033700     WRITE WS-C-PRINT-LINE AFTER ADVANCING 2 LINES.
033800     MOVE SPACES               TO    WS-C-PRINT-LINE.
033900     MOVE "UNMATCHED BANK STATEMENTS BY BANK" TO WS-C-PRINT-LINE.
034000     WRITE WS-C-PRINT-LINE AFTER ADVANCING 1 LINES.
034100
034200     MOVE "N"                   TO    WS-C-UBNK-EOF-SW.
034300     MOVE "Y"                   TO    WS-C-FIRST-BANK-SW.
034400     MOVE ZERO                  TO    WS-N-UBNK-GRAND-COUNT.
034500
034600     PERFORM D100-READ-UBNK
034700         THRU D199-READ-UBNK-EX
034800         UNTIL WS-UBNK-EOF-YES.
034900
035000     IF  NOT WS-FIRST-BANK-YES
035100         PERFORM D150-PRINT-BANK-BREAK
035200             THRU D159-PRINT-BANK-BREAK-EX
035300     END-IF.
035400
035500     MOVE SPACES                TO    WS-C-TOTALS-LINE.
035600     MOVE "GRAND TOTAL UNMATCHED BANK:" TO WS-T-LABEL.
035700     MOVE WS-N-UBNK-GRAND-COUNT TO    WS-C-EDIT-COUNT.
035800     MOVE WS-C-EDIT-COUNT       TO    WS-T-VALUE.
035900     WRITE WS-C-PRINT-LINE FROM WS-C-TOTALS-LINE
036000         AFTER ADVANCING 2 LINES.
036100 D099-PRINT-UNMATCHED-BANK-EX.
036200     EXIT.
036300
036400*---------------------------------------------------------------*
036500 D100-READ-UBNK.
036600*---------------------------------------------------------------*
036700     READ RCNUBNK NEXT RECORD
036800         AT END
036900             SET WS-UBNK-EOF-YES TO TRUE
037000             GO TO D199-READ-UBNK-EX.
037100
037200     IF  RCN-UBNK-BANK-NAME NOT = WS-C-CURRENT-BANK
037300         IF  NOT WS-FIRST-BANK-YES
037400             PERFORM D150-PRINT-BANK-BREAK
037500                 THRU D159-PRINT-BANK-BREAK-EX
037600         END-IF
037700         MOVE RCN-UBNK-BANK-NAME TO WS-C-CURRENT-BANK
037800         MOVE "N"                TO WS-C-FIRST-BANK-SW
037900         MOVE ZERO               TO WS-N-UBNK-GROUP-COUNT
038000         MOVE SPACES             TO WS-C-BANK-HDR-LINE
038100         MOVE WS-C-CURRENT-BANK  TO WS-BH-NAME
038200         WRITE WS-C-PRINT-LINE FROM WS-C-BANK-HDR-LINE
038300             AFTER ADVANCING 1 LINES
038400     END-IF.
038500
038600     MOVE RCN-UBNK-AMOUNT        TO    WS-N-EDIT-AMOUNT.
038700     MOVE WS-N-EDIT-AMOUNT       TO    WS-C-EDIT-AMOUNT.
038800     MOVE RCN-UBNK-DATE          TO    WS-C-RPT-DATE-WORK.
038900     PERFORM G100-EDIT-DATE THRU G199-EDIT-DATE-EX.
039000
039100     MOVE SPACES                 TO    WS-C-UBNK-DETAIL-LINE.
039200     MOVE RCN-UBNK-UNIQUE-IDENTIFIER TO WS-UD-UNIQUE-ID.
039300     MOVE WS-C-EDIT-AMOUNT       TO    WS-UD-AMOUNT.
039400     MOVE WS-C-EDIT-DATE         TO    WS-UD-DATE.
039500     WRITE WS-C-PRINT-LINE FROM WS-C-UBNK-DETAIL-LINE
039600         AFTER ADVANCING 1 LINES.
039700
039800     ADD 1                       TO    WS-N-UBNK-GROUP-COUNT
039900                                       WS-N-UBNK-GRAND-COUNT.
040000 D199-READ-UBNK-EX.
040100     EXIT.
040200
040300*---------------------------------------------------------------*
040400 D150-PRINT-BANK-BREAK.
040500*---------------------------------------------------------------*
040600     MOVE SPACES                TO    WS-C-BANK-COUNT-LINE.
040700     MOVE WS-N-UBNK-GROUP-COUNT TO    WS-BC-COUNT.
040800     WRITE WS-C-PRINT-LINE FROM WS-C-BANK-COUNT-LINE
040900         AFTER ADVANCING 1 LINES.
041000 D159-PRINT-BANK-BREAK-EX.
041100     EXIT.
041200
041300*---------------------------------------------------------------*
041400 E000-PRINT-UNMATCHED-SYSTEM.
041500*---------------------------------------------------------------*
041600     MOVE SPACES                TO    WS-C-PRINT-LINE.
041700     WRITE WS-C-PRINT-LINE AFTER ADVANCING 2 LINES.
041800     MOVE SPACES                TO    WS-C-PRINT-LINE.
041900     MOVE "UNMATCHED SYSTEM TRANSACTIONS" TO WS-C-PRINT-LINE.
042000     WRITE WS-C-PRINT-LINE AFTER ADVANCING 1 LINES.
042100
042200     MOVE "N"                   TO    WK-C-EOF-SW.
042300     PERFORM E100-READ-USYS
042400         THRU E199-READ-USYS-EX
042500         UNTIL WK-C-EOF-YES.
042600 E099-PRINT-UNMATCHED-SYSTEM-EX.
042700     EXIT.
042800
042900*---------------------------------------------------------------*
043000 E100-READ-USYS.
043100*---------------------------------------------------------------*
043200     READ RCNUSYS
043300         AT END
043400             SET WK-C-EOF-YES   TO    TRUE
043500             GO TO E199-READ-USYS-EX.
043600
043700     MOVE RCN-SYTX-AMOUNT        TO    WS-N-EDIT-AMOUNT.
043800     MOVE WS-N-EDIT-AMOUNT       TO    WS-C-EDIT-AMOUNT.
043900
044000     MOVE SPACES                 TO    WS-C-USYS-DETAIL-LINE.
044100     MOVE RCN-SYTX-TRX-ID        TO    WS-US-TRX-ID.
044200     MOVE WS-C-EDIT-AMOUNT       TO    WS-US-AMOUNT.
044300     MOVE RCN-SYTX-TYPE          TO    WS-US-TYPE.
044400     MOVE RCN-SYTX-TRANSACTION-TIME TO WS-US-TT.
044500     WRITE WS-C-PRINT-LINE FROM WS-C-USYS-DETAIL-LINE
044600         AFTER ADVANCING 1 LINES.
044700 E199-READ-USYS-EX.
044800     EXIT.
044900
045000*---------------------------------------------------------------*
045100 F000-PRINT-MATCHED-DETAIL.
045200*---------------------------------------------------------------*
045300*    OPTIONAL SECTION - RCN0026. ON ONLY WHEN UPSI-0 IS SET ON
045400*    IN THE JOB'S RUN ATTRIBUTES FOR THIS STEP.
045500     MOVE SPACES                TO    WS-C-PRINT-LINE.
045600     WRITE WS-C-PRINT-LINE AFTER ADVANCING 2 LINES.
045700     MOVE SPACES                TO    WS-C-PRINT-LINE.
045800     MOVE "MATCHED TRANSACTIONS" TO   WS-C-PRINT-LINE.
045900     WRITE WS-C-PRINT-LINE AFTER ADVANCING 1 LINES.
046000
046100     MOVE "N"                   TO    WK-C-EOF-SW.
046200     PERFORM F100-READ-MATCH
046300         THRU F199-READ-MATCH-EX
046400         UNTIL WK-C-EOF-YES.
046500 F099-PRINT-MATCHED-DETAIL-EX.
046600     EXIT.
046700
046800*---------------------------------------------------------------*
046900 F100-READ-MATCH.
047000*---------------------------------------------------------------*
047100     READ RCNMATCH
047200         AT END
047300             SET WK-C-EOF-YES   TO    TRUE
047400             GO TO F199-READ-MATCH-EX.
047500
047600     MOVE RCN-MTCH-SYSTEM-AMOUNT TO    WS-N-EDIT-AMOUNT.
047700     MOVE WS-N-EDIT-AMOUNT       TO    WS-C-EDIT-AMOUNT.
047800     MOVE SPACES                 TO    WS-C-MTCH-DETAIL-LINE.
047900     MOVE RCN-MTCH-SYSTEM-TRX-ID TO    WS-MD-SYS-TRX-ID.
048000     MOVE RCN-MTCH-BANK-UNIQUE-IDENTIFIER TO WS-MD-BANK-UID.
048100     MOVE WS-C-EDIT-AMOUNT       TO    WS-MD-AMOUNT.
048200     MOVE RCN-MTCH-BANK-DATE     TO    WS-C-RPT-DATE-WORK.
048300     PERFORM G100-EDIT-DATE THRU G199-EDIT-DATE-EX.
048400     MOVE WS-C-EDIT-DATE         TO    WS-MD-DATE.
048500     MOVE RCN-MTCH-DISCREPANCY   TO    WS-N-EDIT-AMOUNT.
048600     MOVE WS-N-EDIT-AMOUNT       TO    WS-C-EDIT-AMOUNT.
048700     MOVE WS-C-EDIT-AMOUNT       TO    WS-MD-DISCREPANCY.
048800     WRITE WS-C-PRINT-LINE FROM WS-C-MTCH-DETAIL-LINE
048900         AFTER ADVANCING 1 LINES.
049000 F199-READ-MATCH-EX.
049100     EXIT.
049200
049300*---------------------------------------------------------------*
049400 G100-EDIT-DATE.
049500*---------------------------------------------------------------*
049600*    BREAKS A YYYYMMDD NUMERIC FIELD INTO "YYYY-MM-DD" FOR
049700*    PRINTING - NO INTRINSIC FUNCTION USED.
049800     MOVE WS-C-RPT-DATE-YYYY TO WS-C-EDIT-DT-YYYY.
049900     MOVE "-"                    TO WS-C-EDIT-DATE(5:1).
050000     MOVE WS-C-RPT-DATE-MM   TO WS-C-EDIT-DT-MM.
050100     MOVE "-"                    TO WS-C-EDIT-DATE(8:1).
050200     MOVE WS-C-RPT-DATE-DD   TO WS-C-EDIT-DT-DD.
050300 G199-EDIT-DATE-EX.
050400     EXIT.
050500
050600*---------------------------------------------------------------*
050700*                   PROGRAM SUBROUTINE                          *
050800*---------------------------------------------------------------*
050900 Z000-END-PROGRAM-ROUTINE.
051000     CLOSE RCNUBNK RCNUSYS RCNMATCH RCNRPTPR.
051100
051200 Z999-END-PROGRAM-ROUTINE-EX.
051300     EXIT.
051400
051500******************************************************************
051600************** END OF PROGRAM SOURCE -  RCNRPT ***************
051700******************************************************************
